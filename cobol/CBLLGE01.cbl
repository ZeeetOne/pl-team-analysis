000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLLGE01.
000300 AUTHOR.              ASHLEY LINDQUIST.
000400 INSTALLATION.        LINDQUIST DATA PROCESSING
000500                      DIVISION.
000600 DATE-WRITTEN.        03/14/88.
000700 DATE-COMPILED.       03/21/88.
000800 SECURITY.            COMPANY CONFIDENTIAL.
000900*--------------------------------------------------------------*
001000*                   CHANGE LOG / MAINTENANCE HISTORY            *
001100*--------------------------------------------------------------*
001200* DATE      BY    TICKET    DESCRIPTION
001300* --------  ----  --------  ------------------------------------
001400* 03/14/88  A.L.  REQ-0142  INITIAL RELEASE - BUILDS CLEAN-MATCH
001500*                          FROM RAW WEEKLY FEED
001600* 05/02/88  A.L.  REQ-0151  ADDED EDIT OF THE SEVEN N (P%)
001700*                          COMPOSITE FIELDS
001800* 11/09/89  R.T.  REQ-0233  XG DIFFERENTIAL AND PER-SHOT XG ADDED
001900*                          TO OUTPUT RECORD
002000* 02/27/91  R.T.  REQ-0309  POSSESSION CATEGORY BREAK (L/M/H)
002100*                          ADDED
002200* 08/14/93  J.K.  REQ-0388  CORRECTED SHOT CONVERSION ROUNDING -
002300*                          WAS TRUNCATING
002400* 01/05/96  J.K.  REQ-0455  CLEAN SHEET AND RESULT FLAGS ADDED TO
002500*                          OUTPUT RECORD
002600* 06/30/98  S.K.  REQ-0502  Y2K - RUN-DATE BREAKDOWN EXPANDED TO
002700*                          FOUR DIGIT YEAR
002800* 03/11/99  D.W.  REQ-0517  Y2K FOLLOW-UP - SEASON-ID FIELD
002900*                          CONFIRMED ALREADY 4-DIGIT, NO CHANGE
003000*                          REQUIRED
003100* 09/20/99  D.W.  REQ-0523  PLAIN COUNT SCAN NO LONGER HARD-CODED
003200*                          TO 4 DIGITS - WAS ZEROING ANY COUNT
003300*                          NOT EXACTLY 4 DIGITS WIDE
003400* 10/04/99  D.W.  REQ-0527  POSSESSION PARSE NOW TESTS FOR A 100
003500*                          PREFIX BEFORE THE 2-DIGIT AND 1-DIGIT
003600*                          CASES - A 100 PCT SPLIT WAS FALLING
003700*                          THROUGH TO ZERO
003800* 10/11/99  D.W.  REQ-0540  PAGE COUNTER AND END-OF-FILE SWITCH
003900*                          PULLED OUT OF WORK-AREA TO STANDALONE
004000*                          77-LEVELS PER SHOP STANDARD
004100* 10/18/99  D.W.  REQ-0545  COMPOSITE FIELD AND POSSESSION PARSE
004200*                          PARAGRAPHS RECAST AS PERFORM THRU EXIT
004300*                          RANGES WITH GO TO EXIT BRANCHES -
004400*                          MATCHES THE 2100-VALIDATION STYLE USED
004500*                          ON THE ANALYSIS SIDE - NESTED IF WAS
004600*                          GETTING HARD TO FOLLOW PAST TWO LEVELS
004700*--------------------------------------------------------------*
004800****************************************************************
004900* PREPROCESSOR FOR THE WEEKLY MATCH-STATISTICS FEED.  READS    *
005000* ONE RAW RECORD PER TEAM PER MATCH, EDITS AND PARSES THE      *
005100* PERCENTAGE/COMPOSITE TEXT FIELDS, DERIVES THE PER-MATCH      *
005200* RATE AND FLAG FIELDS, AND WRITES THE CLEAN-MATCH FILE READ   *
005300* BY ALL OF THE DOWNSTREAM REPORTING PROGRAMS (CBLLGE02-07).   *
005400* A RECORD WITH A COMPOSITE FIELD THAT WILL NOT PARSE IS NOT   *
005500* REJECTED - THE FIELD DEFAULTS TO ZERO AND IS LOGGED ON THE   *
005600* EDIT-EXCEPTION REPORT (UPSI-0 ON TURNS THE LISTING ON).      *
005700****************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS NUMERIC-SCAN IS '0' THRU '9'
006300     UPSI-0 ON STATUS  IS DIAG-SWITCH-ON
006400            OFF STATUS IS DIAG-SWITCH-OFF.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT MATCH-STATS-IN  ASSIGN TO MATCHIN
006800         ORGANIZATION IS LINE SEQUENTIAL.
006900 
007000     SELECT CLEAN-MATCH-OUT ASSIGN TO CLEANOUT
007100         ORGANIZATION IS LINE SEQUENTIAL.
007200 
007300     SELECT EDITRPT        ASSIGN TO EDITPRT
007400         ORGANIZATION IS RECORD SEQUENTIAL.
007500 
007600 DATA DIVISION.
007700 FILE SECTION.
007800 
007900 FD  MATCH-STATS-IN
008000     LABEL RECORD IS STANDARD
008100     RECORD CONTAINS 350 CHARACTERS
008200     DATA RECORD IS I-REC.
008300 
008400 01  I-REC.
008500     05  I-SEASON                PIC X(09).
008600     05  I-ROUND                 PIC 9(02).
008700     05  I-MATCH-DATE             PIC X(30).
008800     05  I-TEAM                  PIC X(25).
008900     05  I-OPPONENT              PIC X(25).
009000     05  I-SIDE                  PIC X(04).
009100         88  I-SIDE-HOME         VALUE 'Home'.
009200         88  I-SIDE-AWAY         VALUE 'Away'.
009300     05  I-MATCH-LABEL           PIC X(55).
009400     05  I-SCORE                 PIC X(07).
009500     05  I-POINTS                PIC 9(01).
009600     05  I-GOALS-SCORED          PIC 9(02).
009700     05  I-GOALS-CONCEDED        PIC 9(02).
009800     05  I-BALL-POSSESSION       PIC X(06).
009900     05  I-XG                    PIC 9(02)V99.
010000     05  I-XG-OPEN-PLAY          PIC 9(02)V99.
010100     05  I-XG-SET-PLAY           PIC 9(02)V99.
010200     05  I-NON-PEN-XG            PIC 9(02)V99.
010300     05  I-XGOT                  PIC 9(02)V99.
010400     05  I-TOTAL-SHOTS           PIC 9(02).
010500     05  I-SHOTS-ON-TARGET       PIC 9(02).
010600     05  I-SHOTS-OFF-TARGET      PIC 9(02).
010700     05  I-BLOCKED-SHOTS         PIC 9(02).
010800     05  I-HIT-WOODWORK          PIC 9(02).
010900     05  I-SHOTS-INSIDE-BOX      PIC 9(02).
011000     05  I-SHOTS-OUTSIDE-BOX     PIC 9(02).
011100     05  I-BIG-CHANCES           PIC 9(02).
011200     05  I-BIG-CHANCES-MISSED    PIC 9(02).
011300     05  I-ACC-PASS-TXT          PIC X(12).
011400     05  I-PASSES                PIC 9(04).
011500     05  I-OWN-HALF              PIC 9(04).
011600     05  I-OPP-HALF              PIC 9(04).
011700     05  I-ACC-LBALL-TXT         PIC X(12).
011800     05  I-ACC-CROSS-TXT         PIC X(12).
011900     05  I-THROWS                PIC 9(02).
012000     05  I-TOUCH-OPP-BOX         PIC 9(03).
012100     05  I-CORNERS               PIC 9(02).
012200     05  I-OFFSIDES              PIC 9(02).
012300     05  I-FOULS                 PIC 9(02).
012400     05  I-YELLOW-CARDS          PIC 9(02).
012500     05  I-RED-CARDS             PIC 9(01).
012600     05  I-TACKLES               PIC 9(03).
012700     05  I-INTERCEPTIONS         PIC 9(03).
012800     05  I-BLOCKS                PIC 9(02).
012900     05  I-CLEARANCES            PIC 9(03).
013000     05  I-KEEPER-SAVES          PIC 9(02).
013100     05  I-DUELS-WON-TXT         PIC X(12).
013200     05  I-GRD-DUELS-TXT         PIC X(12).
013300     05  I-AER-DUELS-TXT         PIC X(12).
013400     05  I-SUCC-DRIB-TXT         PIC X(12).
013500     05  FILLER                  PIC X(21).
013600 
013700 FD  CLEAN-MATCH-OUT
013800     LABEL RECORD IS STANDARD
013900     RECORD CONTAINS 450 CHARACTERS
014000     DATA RECORD IS O-REC.
014100 
014200 01  O-REC.
014300     05  O-SEASON                PIC X(09).
014400     05  O-ROUND                 PIC 9(02).
014500     05  O-MATCH-DATE            PIC X(30).
014600     05  O-TEAM                  PIC X(25).
014700     05  O-OPPONENT              PIC X(25).
014800     05  O-SIDE                  PIC X(04).
014900     05  O-MATCH-LABEL           PIC X(55).
015000     05  O-SCORE                 PIC X(07).
015100     05  O-POINTS                PIC 9(01).
015200     05  O-GOALS-SCORED          PIC 9(02).
015300     05  O-GOALS-CONCEDED        PIC 9(02).
015400     05  O-BALL-POSSESSION       PIC X(06).
015500     05  O-XG                    PIC 9(02)V99.
015600     05  O-XG-OPEN-PLAY          PIC 9(02)V99.
015700     05  O-XG-SET-PLAY           PIC 9(02)V99.
015800     05  O-NON-PEN-XG            PIC 9(02)V99.
015900     05  O-XGOT                  PIC 9(02)V99.
016000     05  O-TOTAL-SHOTS           PIC 9(02).
016100     05  O-SHOTS-ON-TARGET       PIC 9(02).
016200     05  O-SHOTS-OFF-TARGET      PIC 9(02).
016300     05  O-BLOCKED-SHOTS         PIC 9(02).
016400     05  O-HIT-WOODWORK          PIC 9(02).
016500     05  O-SHOTS-INSIDE-BOX      PIC 9(02).
016600     05  O-SHOTS-OUTSIDE-BOX     PIC 9(02).
016700     05  O-BIG-CHANCES           PIC 9(02).
016800     05  O-BIG-CHANCES-MISSED    PIC 9(02).
016900     05  O-ACC-PASS-TXT          PIC X(12).
017000     05  O-PASSES                PIC 9(04).
017100     05  O-OWN-HALF              PIC 9(04).
017200     05  O-OPP-HALF              PIC 9(04).
017300     05  O-ACC-LBALL-TXT         PIC X(12).
017400     05  O-ACC-CROSS-TXT         PIC X(12).
017500     05  O-THROWS                PIC 9(02).
017600     05  O-TOUCH-OPP-BOX         PIC 9(03).
017700     05  O-CORNERS               PIC 9(02).
017800     05  O-OFFSIDES              PIC 9(02).
017900     05  O-FOULS                 PIC 9(02).
018000     05  O-YELLOW-CARDS          PIC 9(02).
018100     05  O-RED-CARDS             PIC 9(01).
018200     05  O-TACKLES               PIC 9(03).
018300     05  O-INTERCEPTIONS         PIC 9(03).
018400     05  O-BLOCKS                PIC 9(02).
018500     05  O-CLEARANCES            PIC 9(03).
018600     05  O-KEEPER-SAVES          PIC 9(02).
018700     05  O-DUELS-WON-TXT         PIC X(12).
018800     05  O-GRD-DUELS-TXT         PIC X(12).
018900     05  O-AER-DUELS-TXT         PIC X(12).
019000     05  O-SUCC-DRIB-TXT         PIC X(12).
019100     05  O-POSS-PCT              PIC 9(03)V9.
019200     05  O-ACC-PASS-CNT          PIC 9(04).
019300     05  O-ACC-PASS-PCT          PIC V999.
019400     05  O-ACC-LBALL-CNT         PIC 9(04).
019500     05  O-ACC-LBALL-PCT         PIC V999.
019600     05  O-ACC-CROSS-CNT         PIC 9(04).
019700     05  O-ACC-CROSS-PCT         PIC V999.
019800     05  O-DUELS-WON-CNT         PIC 9(04).
019900     05  O-DUELS-WON-PCT         PIC V999.
020000     05  O-GRD-DUELS-CNT         PIC 9(04).
020100     05  O-GRD-DUELS-PCT         PIC V999.
020200     05  O-AER-DUELS-CNT         PIC 9(04).
020300     05  O-AER-DUELS-PCT         PIC V999.
020400     05  O-SUCC-DRIB-CNT         PIC 9(04).
020500     05  O-SUCC-DRIB-PCT         PIC V999.
020600     05  O-XG-DIFF               PIC S9(02)V99.
020700     05  O-SHOT-CONV-PCT         PIC 9(03)V9.
020800     05  O-SOT-PCT               PIC 9(03)V9.
020900     05  O-BIGCH-CONV-PCT        PIC 9(03)V9.
021000     05  O-INBOX-PCT             PIC 9(03)V9.
021100     05  O-WIN-FLAG              PIC 9(01).
021200     05  O-DRAW-FLAG             PIC 9(01).
021300     05  O-LOSS-FLAG             PIC 9(01).
021400     05  O-CS-FLAG               PIC 9(01).
021500     05  O-GOAL-DIFF             PIC S9(02).
021600     05  O-DEF-ACTIONS           PIC 9(03).
021700     05  O-OPP-HALF-PCT          PIC 9(03)V9.
021800     05  O-XG-OPEN-RATIO         PIC 9V999.
021900     05  O-XG-SET-RATIO          PIC 9V999.
022000     05  O-XG-PER-SHOT           PIC 9V999.
022100     05  O-WOODWORK-RATE         PIC 9(03)V9.
022200     05  O-BLOCKED-RATE          PIC 9(03)V9.
022300     05  O-OFFTGT-RATE           PIC 9(03)V9.
022400     05  O-POSS-CATEGORY         PIC X(01).
022500     05  FILLER                  PIC X(10).
022600 
022700 FD  EDITRPT
022800     LABEL RECORD IS OMITTED
022900     RECORD CONTAINS 132 CHARACTERS
023000     DATA RECORD IS PRTLINE.
023100 
023200 01  PRTLINE                     PIC X(132).
023300 
023400 WORKING-STORAGE SECTION.
023500 77  C-PCTR                      PIC 99      COMP VALUE 0.
023600 77  MORE-RECS                   PIC XXX     VALUE 'YES'.
023700 01  WORK-AREA.
023800     05  C-READ-CTR              PIC 9(05)   COMP VALUE 0.
023900     05  C-EDIT-CTR              PIC 9(05)   COMP VALUE 0.
024000 01  RUN-DATE-WORK.
024100     05  RUN-DATE-CC        PIC 99.
024200     05  RUN-DATE-YY        PIC 99.
024300     05  RUN-DATE-MM        PIC 99.
024400     05  RUN-DATE-DD        PIC 99.
024500 01  RUN-DATE-NUM REDEFINES RUN-DATE-WORK
024600                      PIC 9(08).
024700 
024800*----------------------------------------------------------------*
024900* SCAN AREAS FOR THE SEVEN N (P%) COMPOSITE FIELDS AND FOR THE   *
025000* BALL-POSSESSION TEXT FIELD.  THESE ARE THE 2ND AND 3RD         *
025100* REDEFINES CARRIED BY THIS PROGRAM.                             *
025200*----------------------------------------------------------------*
025300 01  C-COMPOSITE-FIELD           PIC X(12).
025400 01  C-COMPOSITE-CHARS REDEFINES C-COMPOSITE-FIELD.
025500     05  C-COMPOSITE-CHAR        PIC X OCCURS 12 TIMES.
025600 01  C-POSSESSION-FIELD          PIC X(06).
025700 01  C-POSSESSION-CHARS REDEFINES C-POSSESSION-FIELD.
025800     05  C-POSSESSION-CHAR       PIC X OCCURS 6 TIMES.
025900 
026000 01  SCAN-AREA.
026100     05  C-SCAN-IDX              PIC S9(04) COMP.
026200     05  C-PAREN-POS             PIC S9(04) COMP.
026300     05  C-DIGIT-END              PIC S9(04) COMP.
026400     05  C-END-FOUND-SW           PIC XXX    VALUE 'NO'.
026500     05  C-COMPOSITE-COUNT        PIC 9(04).
026600     05  C-COMPOSITE-PCT          PIC V999.
026700     05  C-PCT-DIGITS             PIC 9(03).
026800     05  C-POSS-WHOLE             PIC 9(03).
026900     05  C-POSS-DEC               PIC 9(01).
027000 
027100 01  DIAG-LINE.
027200     05  FILLER                  PIC X(15) VALUE 'EDIT EXCEPT.'.
027300     05  D-SEASON                PIC X(09).
027400     05  FILLER                  PIC X(01) VALUE SPACE.
027500     05  D-ROUND                 PIC Z9.
027600     05  FILLER                  PIC X(01) VALUE SPACE.
027700     05  D-TEAM                  PIC X(25).
027800     05  FILLER                  PIC X(01) VALUE SPACE.
027900     05  D-FIELD-NAME            PIC X(16).
028000     05  FILLER                  PIC X(49) VALUE SPACES.
028100 
028200 01  DIAG-TOTAL-LINE.
028300     05  FILLER                  PIC X(20) VALUE
028400         'TOTAL EDIT EXCEPTIONS'.
028500     05  D-EDIT-CTR              PIC ZZ,ZZ9.
028600     05  FILLER                  PIC X(105) VALUE SPACES.
028700 
028800 PROCEDURE DIVISION.
028900 
029000 0000-CBLLGE01.
029100     PERFORM 1000-INIT.
029200     PERFORM 2000-MAINLINE
029300         UNTIL MORE-RECS = 'NO'.
029400     PERFORM 3000-CLOSING.
029500     STOP RUN.
029600 
029700 1000-INIT.
029800     MOVE FUNCTION CURRENT-DATE TO RUN-DATE-WORK.
029900     OPEN INPUT  MATCH-STATS-IN.
030000     OPEN OUTPUT CLEAN-MATCH-OUT.
030100     OPEN OUTPUT EDITRPT.
030200     PERFORM 9900-EDIT-HEADING.
030300     PERFORM 9000-READ.
030400 
030500 2000-MAINLINE.
030600     ADD 1 TO C-READ-CTR.
030700     PERFORM 2100-MOVE-RAW-TO-CLEAN.
030800     PERFORM 2200-CALC-DERIVED-FIELDS.
030900     PERFORM 2300-WRITE-CLEAN.
031000     PERFORM 9000-READ.
031100 
031200 2100-MOVE-RAW-TO-CLEAN.
031300     MOVE I-SEASON             TO O-SEASON.
031400     MOVE I-ROUND              TO O-ROUND.
031500     MOVE I-MATCH-DATE         TO O-MATCH-DATE.
031600     MOVE I-TEAM               TO O-TEAM.
031700     MOVE I-OPPONENT           TO O-OPPONENT.
031800     MOVE I-SIDE               TO O-SIDE.
031900     MOVE I-MATCH-LABEL        TO O-MATCH-LABEL.
032000     MOVE I-SCORE              TO O-SCORE.
032100     MOVE I-POINTS             TO O-POINTS.
032200     MOVE I-GOALS-SCORED       TO O-GOALS-SCORED.
032300     MOVE I-GOALS-CONCEDED     TO O-GOALS-CONCEDED.
032400     MOVE I-BALL-POSSESSION    TO O-BALL-POSSESSION.
032500     MOVE I-XG                 TO O-XG.
032600     MOVE I-XG-OPEN-PLAY       TO O-XG-OPEN-PLAY.
032700     MOVE I-XG-SET-PLAY        TO O-XG-SET-PLAY.
032800     MOVE I-NON-PEN-XG         TO O-NON-PEN-XG.
032900     MOVE I-XGOT               TO O-XGOT.
033000     MOVE I-TOTAL-SHOTS        TO O-TOTAL-SHOTS.
033100     MOVE I-SHOTS-ON-TARGET    TO O-SHOTS-ON-TARGET.
033200     MOVE I-SHOTS-OFF-TARGET   TO O-SHOTS-OFF-TARGET.
033300     MOVE I-BLOCKED-SHOTS      TO O-BLOCKED-SHOTS.
033400     MOVE I-HIT-WOODWORK       TO O-HIT-WOODWORK.
033500     MOVE I-SHOTS-INSIDE-BOX   TO O-SHOTS-INSIDE-BOX.
033600     MOVE I-SHOTS-OUTSIDE-BOX  TO O-SHOTS-OUTSIDE-BOX.
033700     MOVE I-BIG-CHANCES        TO O-BIG-CHANCES.
033800     MOVE I-BIG-CHANCES-MISSED TO O-BIG-CHANCES-MISSED.
033900     MOVE I-ACC-PASS-TXT       TO O-ACC-PASS-TXT.
034000     MOVE I-PASSES             TO O-PASSES.
034100     MOVE I-OWN-HALF           TO O-OWN-HALF.
034200     MOVE I-OPP-HALF           TO O-OPP-HALF.
034300     MOVE I-ACC-LBALL-TXT      TO O-ACC-LBALL-TXT.
034400     MOVE I-ACC-CROSS-TXT      TO O-ACC-CROSS-TXT.
034500     MOVE I-THROWS             TO O-THROWS.
034600     MOVE I-TOUCH-OPP-BOX      TO O-TOUCH-OPP-BOX.
034700     MOVE I-CORNERS            TO O-CORNERS.
034800     MOVE I-OFFSIDES           TO O-OFFSIDES.
034900     MOVE I-FOULS              TO O-FOULS.
035000     MOVE I-YELLOW-CARDS       TO O-YELLOW-CARDS.
035100     MOVE I-RED-CARDS          TO O-RED-CARDS.
035200     MOVE I-TACKLES            TO O-TACKLES.
035300     MOVE I-INTERCEPTIONS      TO O-INTERCEPTIONS.
035400     MOVE I-BLOCKS             TO O-BLOCKS.
035500     MOVE I-CLEARANCES         TO O-CLEARANCES.
035600     MOVE I-KEEPER-SAVES       TO O-KEEPER-SAVES.
035700     MOVE I-DUELS-WON-TXT      TO O-DUELS-WON-TXT.
035800     MOVE I-GRD-DUELS-TXT      TO O-GRD-DUELS-TXT.
035900     MOVE I-AER-DUELS-TXT      TO O-AER-DUELS-TXT.
036000     MOVE I-SUCC-DRIB-TXT      TO O-SUCC-DRIB-TXT.
036100 
036200 2200-CALC-DERIVED-FIELDS.
036300     MOVE I-BALL-POSSESSION TO C-POSSESSION-FIELD.
036400     PERFORM 9650-PARSE-POSSESSION THRU 9650-EXIT.
036500     MOVE C-POSS-WHOLE TO O-POSS-PCT.
036600     MOVE C-POSS-DEC   TO O-POSS-PCT (4:1).
036700 
036800     MOVE I-ACC-PASS-TXT TO C-COMPOSITE-FIELD.
036900     PERFORM 9600-PARSE-COMPOSITE-FLD THRU 9600-EXIT.
037000     IF C-COMPOSITE-COUNT = ZERO AND C-COMPOSITE-PCT = ZERO
037100         AND I-ACC-PASS-TXT NOT = SPACES
037200         PERFORM 9700-LOG-EXCEPTION
037300         MOVE 'ACCURATE-PASSES' TO D-FIELD-NAME
037400     END-IF.
037500     MOVE C-COMPOSITE-COUNT TO O-ACC-PASS-CNT.
037600     MOVE C-COMPOSITE-PCT   TO O-ACC-PASS-PCT.
037700 
037800     MOVE I-ACC-LBALL-TXT TO C-COMPOSITE-FIELD.
037900     PERFORM 9600-PARSE-COMPOSITE-FLD THRU 9600-EXIT.
038000     MOVE C-COMPOSITE-COUNT TO O-ACC-LBALL-CNT.
038100     MOVE C-COMPOSITE-PCT   TO O-ACC-LBALL-PCT.
038200 
038300     MOVE I-ACC-CROSS-TXT TO C-COMPOSITE-FIELD.
038400     PERFORM 9600-PARSE-COMPOSITE-FLD THRU 9600-EXIT.
038500     MOVE C-COMPOSITE-COUNT TO O-ACC-CROSS-CNT.
038600     MOVE C-COMPOSITE-PCT   TO O-ACC-CROSS-PCT.
038700 
038800     MOVE I-DUELS-WON-TXT TO C-COMPOSITE-FIELD.
038900     PERFORM 9600-PARSE-COMPOSITE-FLD THRU 9600-EXIT.
039000     MOVE C-COMPOSITE-COUNT TO O-DUELS-WON-CNT.
039100     MOVE C-COMPOSITE-PCT   TO O-DUELS-WON-PCT.
039200 
039300     MOVE I-GRD-DUELS-TXT TO C-COMPOSITE-FIELD.
039400     PERFORM 9600-PARSE-COMPOSITE-FLD THRU 9600-EXIT.
039500     MOVE C-COMPOSITE-COUNT TO O-GRD-DUELS-CNT.
039600     MOVE C-COMPOSITE-PCT   TO O-GRD-DUELS-PCT.
039700 
039800     MOVE I-AER-DUELS-TXT TO C-COMPOSITE-FIELD.
039900     PERFORM 9600-PARSE-COMPOSITE-FLD THRU 9600-EXIT.
040000     MOVE C-COMPOSITE-COUNT TO O-AER-DUELS-CNT.
040100     MOVE C-COMPOSITE-PCT   TO O-AER-DUELS-PCT.
040200 
040300     MOVE I-SUCC-DRIB-TXT TO C-COMPOSITE-FIELD.
040400     PERFORM 9600-PARSE-COMPOSITE-FLD THRU 9600-EXIT.
040500     MOVE C-COMPOSITE-COUNT TO O-SUCC-DRIB-CNT.
040600     MOVE C-COMPOSITE-PCT   TO O-SUCC-DRIB-PCT.
040700 
040800     COMPUTE O-XG-DIFF ROUNDED = I-GOALS-SCORED - I-XG.
040900     COMPUTE O-GOAL-DIFF = I-GOALS-SCORED - I-GOALS-CONCEDED.
041000     COMPUTE O-DEF-ACTIONS = I-TACKLES + I-INTERCEPTIONS
041100         + I-BLOCKS + I-CLEARANCES.
041200 
041300     IF I-TOTAL-SHOTS = ZERO
041400         MOVE ZERO TO O-SHOT-CONV-PCT
041500         MOVE ZERO TO O-SOT-PCT
041600         MOVE ZERO TO O-INBOX-PCT
041700         MOVE ZERO TO O-WOODWORK-RATE
041800         MOVE ZERO TO O-BLOCKED-RATE
041900         MOVE ZERO TO O-OFFTGT-RATE
042000         MOVE ZERO TO O-XG-PER-SHOT
042100     ELSE
042200         COMPUTE O-SHOT-CONV-PCT ROUNDED =
042300             (I-GOALS-SCORED / I-TOTAL-SHOTS) * 100
042400         COMPUTE O-SOT-PCT ROUNDED =
042500             (I-SHOTS-ON-TARGET / I-TOTAL-SHOTS) * 100
042600         COMPUTE O-INBOX-PCT ROUNDED =
042700             (I-SHOTS-INSIDE-BOX / I-TOTAL-SHOTS) * 100
042800         COMPUTE O-WOODWORK-RATE ROUNDED =
042900             (I-HIT-WOODWORK / I-TOTAL-SHOTS) * 100
043000         COMPUTE O-BLOCKED-RATE ROUNDED =
043100             (I-BLOCKED-SHOTS / I-TOTAL-SHOTS) * 100
043200         COMPUTE O-OFFTGT-RATE ROUNDED =
043300             (I-SHOTS-OFF-TARGET / I-TOTAL-SHOTS) * 100
043400         COMPUTE O-XG-PER-SHOT ROUNDED =
043500             I-XG / I-TOTAL-SHOTS
043600     END-IF.
043700 
043800     IF I-BIG-CHANCES = ZERO
043900         MOVE ZERO TO O-BIGCH-CONV-PCT
044000     ELSE
044100         COMPUTE O-BIGCH-CONV-PCT ROUNDED =
044200             ((I-BIG-CHANCES - I-BIG-CHANCES-MISSED)
044300                 / I-BIG-CHANCES) * 100
044400     END-IF.
044500 
044600     IF I-PASSES = ZERO
044700         MOVE ZERO TO O-OPP-HALF-PCT
044800     ELSE
044900         COMPUTE O-OPP-HALF-PCT ROUNDED =
045000             (I-OPP-HALF / I-PASSES) * 100
045100     END-IF.
045200 
045300     IF I-XG = ZERO
045400         MOVE ZERO TO O-XG-OPEN-RATIO
045500         MOVE ZERO TO O-XG-SET-RATIO
045600     ELSE
045700         COMPUTE O-XG-OPEN-RATIO ROUNDED =
045800             I-XG-OPEN-PLAY / I-XG
045900         COMPUTE O-XG-SET-RATIO ROUNDED =
046000             I-XG-SET-PLAY / I-XG
046100     END-IF.
046200 
046300     EVALUATE I-POINTS
046400         WHEN 3
046500             MOVE 1 TO O-WIN-FLAG
046600             MOVE 0 TO O-DRAW-FLAG
046700             MOVE 0 TO O-LOSS-FLAG
046800         WHEN 1
046900             MOVE 0 TO O-WIN-FLAG
047000             MOVE 1 TO O-DRAW-FLAG
047100             MOVE 0 TO O-LOSS-FLAG
047200         WHEN OTHER
047300             MOVE 0 TO O-WIN-FLAG
047400             MOVE 0 TO O-DRAW-FLAG
047500             MOVE 1 TO O-LOSS-FLAG
047600     END-EVALUATE.
047700 
047800     IF I-GOALS-CONCEDED = ZERO
047900         MOVE 1 TO O-CS-FLAG
048000     ELSE
048100         MOVE 0 TO O-CS-FLAG
048200     END-IF.
048300 
048400     IF O-POSS-PCT NOT GREATER THAN 045.0
048500         MOVE 'L' TO O-POSS-CATEGORY
048600     ELSE
048700         IF O-POSS-PCT NOT GREATER THAN 055.0
048800             MOVE 'M' TO O-POSS-CATEGORY
048900         ELSE
049000             MOVE 'H' TO O-POSS-CATEGORY
049100         END-IF
049200     END-IF.
049300 
049400 2300-WRITE-CLEAN.
049500     WRITE O-REC.
049600 
049700 3000-CLOSING.
049800     MOVE C-EDIT-CTR TO D-EDIT-CTR.
049900     WRITE PRTLINE FROM DIAG-TOTAL-LINE
050000         AFTER ADVANCING 2 LINES.
050100     CLOSE MATCH-STATS-IN.
050200     CLOSE CLEAN-MATCH-OUT.
050300     CLOSE EDITRPT.
050400 
050500 9000-READ.
050600     READ MATCH-STATS-IN
050700         AT END
050800             MOVE 'NO' TO MORE-RECS.
050900 
051000 9600-PARSE-COMPOSITE-FLD.
051100     MOVE ZERO TO C-PAREN-POS.
051200     MOVE ZERO TO C-COMPOSITE-COUNT.
051300     MOVE ZERO TO C-COMPOSITE-PCT.
051400     PERFORM 9610-FIND-PAREN
051500         VARYING C-SCAN-IDX FROM 1 BY 1
051600         UNTIL C-SCAN-IDX > 12.
051700     IF C-PAREN-POS NOT = ZERO
051800         GO TO 9600-HAS-PAREN.
051900     PERFORM 9620-SCAN-PLAIN-COUNT THRU 9620-EXIT.
052000     GO TO 9600-EXIT.
052100 9600-HAS-PAREN.
052200     PERFORM 9630-SCAN-COUNT-PREFIX THRU 9630-EXIT.
052300     PERFORM 9640-SCAN-PCT-SUFFIX THRU 9640-EXIT.
052400 9600-EXIT.
052500     EXIT.
052600 
052700 9610-FIND-PAREN.
052800     IF C-PAREN-POS = ZERO
052900         IF C-COMPOSITE-CHAR (C-SCAN-IDX) = '('
053000             MOVE C-SCAN-IDX TO C-PAREN-POS
053100         END-IF
053200     END-IF.
053300 
053400 9620-SCAN-PLAIN-COUNT.
053500     MOVE ZERO  TO C-DIGIT-END.
053600     MOVE ZERO  TO C-COMPOSITE-COUNT.
053700     MOVE 'NO'  TO C-END-FOUND-SW.
053800     PERFORM 9625-FIND-PLAIN-END
053900         VARYING C-SCAN-IDX FROM 1 BY 1
054000         UNTIL C-SCAN-IDX > 12.
054100     IF C-END-FOUND-SW = 'NO'
054200         MOVE 12 TO C-DIGIT-END.
054300     IF C-DIGIT-END = ZERO OR C-DIGIT-END > 4
054400         GO TO 9620-EXIT.
054500     IF C-COMPOSITE-FIELD (1:C-DIGIT-END) NOT NUMERIC
054600         GO TO 9620-EXIT.
054700     MOVE C-COMPOSITE-FIELD (1:C-DIGIT-END)
054800         TO C-COMPOSITE-COUNT.
054900 9620-EXIT.
055000     EXIT.
055100 
055200 9625-FIND-PLAIN-END.
055300     IF C-END-FOUND-SW = 'NO'
055400         IF C-COMPOSITE-CHAR (C-SCAN-IDX) NOT NUMERIC
055500             COMPUTE C-DIGIT-END = C-SCAN-IDX - 1
055600             MOVE 'YES' TO C-END-FOUND-SW
055700         END-IF
055800     END-IF.
055900 
056000 9630-SCAN-COUNT-PREFIX.
056100     MOVE ZERO TO C-COMPOSITE-COUNT.
056200     COMPUTE C-DIGIT-END = C-PAREN-POS - 1.
056300     IF C-DIGIT-END = ZERO OR C-DIGIT-END > 4
056400         GO TO 9630-EXIT.
056500     IF C-COMPOSITE-FIELD (1:C-DIGIT-END) NOT NUMERIC
056600         GO TO 9630-EXIT.
056700     MOVE C-COMPOSITE-FIELD (1:C-DIGIT-END)
056800         TO C-COMPOSITE-COUNT.
056900 9630-EXIT.
057000     EXIT.
057100 
057200 9640-SCAN-PCT-SUFFIX.
057300     MOVE ZERO TO C-COMPOSITE-PCT.
057400     COMPUTE C-SCAN-IDX = C-PAREN-POS + 1.
057500     IF C-COMPOSITE-FIELD (C-SCAN-IDX:2) NOT NUMERIC
057600         GO TO 9640-TRY-3.
057700     MOVE C-COMPOSITE-FIELD (C-SCAN-IDX:2) TO C-PCT-DIGITS.
057800     COMPUTE C-COMPOSITE-PCT ROUNDED = C-PCT-DIGITS / 100.
057900     GO TO 9640-EXIT.
058000 9640-TRY-3.
058100     IF C-COMPOSITE-FIELD (C-SCAN-IDX:3) NOT NUMERIC
058200         GO TO 9640-EXIT.
058300     MOVE C-COMPOSITE-FIELD (C-SCAN-IDX:3) TO C-PCT-DIGITS.
058400     COMPUTE C-COMPOSITE-PCT ROUNDED = C-PCT-DIGITS / 100.
058500 9640-EXIT.
058600     EXIT.
058700 
058800 9650-PARSE-POSSESSION.
058900     MOVE ZERO TO C-POSS-DEC.
059000     IF C-POSSESSION-FIELD (1:3) NOT = '100'
059100         GO TO 9650-TRY-2.
059200     MOVE C-POSSESSION-FIELD (1:3) TO C-POSS-WHOLE.
059300     GO TO 9650-EXIT.
059400 9650-TRY-2.
059500     IF C-POSSESSION-FIELD (1:2) NOT NUMERIC
059600         GO TO 9650-TRY-1.
059700     MOVE C-POSSESSION-FIELD (1:2) TO C-POSS-WHOLE.
059800     GO TO 9650-EXIT.
059900 9650-TRY-1.
060000     IF C-POSSESSION-FIELD (1:1) NOT NUMERIC
060100         MOVE ZERO TO C-POSS-WHOLE
060200         GO TO 9650-EXIT.
060300     MOVE C-POSSESSION-FIELD (1:1) TO C-POSS-WHOLE.
060400 9650-EXIT.
060500     EXIT.
060600 
060700 9700-LOG-EXCEPTION.
060800     ADD 1 TO C-EDIT-CTR.
060900     MOVE I-SEASON TO D-SEASON.
061000     MOVE I-ROUND  TO D-ROUND.
061100     MOVE I-TEAM   TO D-TEAM.
061200     WRITE PRTLINE FROM DIAG-LINE
061300         AFTER ADVANCING 1 LINE.
061400 
061500 9900-EDIT-HEADING.
061600     ADD 1 TO C-PCTR.
061700     MOVE SPACES TO PRTLINE.
061800     WRITE PRTLINE AFTER ADVANCING PAGE.
