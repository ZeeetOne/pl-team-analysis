000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLLGE02.
000300 AUTHOR.              ASHLEY LINDQUIST.
000400 INSTALLATION.        LINDQUIST DATA PROCESSING
000500                      DIVISION.
000600 DATE-WRITTEN.        04/02/88.
000700 DATE-COMPILED.       04/09/88.
000800 SECURITY.            COMPANY CONFIDENTIAL.
000900*--------------------------------------------------------------*
001000*                   CHANGE LOG / MAINTENANCE HISTORY            *
001100*--------------------------------------------------------------*
001200* DATE      BY    TICKET    DESCRIPTION
001300* --------  ----  --------  ------------------------------------
001400* 04/02/88  A.L.  REQ-0143  INITIAL RELEASE - SEASON SUMMARY FOR
001500*                          ONE TEAM
001600* 11/09/89  R.T.  REQ-0234  ADDED XG OVERPERFORMANCE LINE TO
001700*                          ATTACKING BLOCK
001800* 03/01/91  R.T.  REQ-0310  DUELS-WON-PCT CHANGED TO MEAN-OF-RATES
001900*                          PER AUDIT
002000* 08/14/93  J.K.  REQ-0389  BIG CHANCE CONVERSION ADDED TO
002100*                          ATTACKING BLOCK
002200* 01/05/96  J.K.  REQ-0456  HOME-WINS / AWAY-WINS ADDED TO MATCHES
002300*                          BLOCK
002400* 06/30/98  S.K.  REQ-0503  Y2K - RUN-DATE BREAKDOWN EXPANDED TO
002500*                          FOUR DIGIT YEAR
002600* 02/11/99  D.W.  REQ-0531  PER-GAME AND TOTAL LINES FOR BIG
002700*                          CHANCES, TACKLES,
002800* 02/11/99  D.W.  REQ-0531  INTERCEPTIONS, BLOCKS, CLEARANCES,
002900*                          PASSES AND
003000* 02/11/99  D.W.  REQ-0531  CORNERS WERE COMPUTED BUT NEVER
003100*                          PRINTED - ADDED
003200* 02/11/99  D.W.  REQ-0531  TO ATTACKING / DEFENSIVE / POSSESSION
003300*                          BLOCKS
003400* 02/18/99  D.W.  REQ-0531  REQ-0531 MISSED TOTAL CORNERS - ADDED
003500*                          TOTAL
003600* 02/18/99  D.W.  REQ-0531  CORNERS LINE TO POSSESSION BLOCK
003700* 03/02/99  D.W.  REQ-0538  ADDED TOTAL XG LINE TO ATTACKING BLOCK
003800*                          - A-XG-SUM
003900* 03/02/99  D.W.  REQ-0538  WAS ONLY EVER USED TO DERIVE THE PER-
004000*                          GAME RATES
004100* 10/11/99  D.W.  REQ-0540  PAGE COUNTER AND END-OF-FILE SWITCH
004200*                          PULLED OUT OF WORK-AREA TO STANDALONE
004300*                          77-LEVELS PER SHOP STANDARD
004400*--------------------------------------------------------------*
004500****************************************************************
004600* SEASON SUMMARY REPORT FOR ONE TEAM / ONE SEASON.  READS THE  *
004700* CLEAN-MATCH FILE BUILT BY CBLLGE01, FILTERS ON THE TEAM AND  *
004800* SEASON NAMED ON THE RUN-PARM CARD, ACCUMULATES THE MATCHES,  *
004900* ATTACKING, DEFENSIVE AND POSSESSION TOTALS AND PRINTS THE    *
005000* SUMMARY REPORT AT END OF FILE.                                *
005100****************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS NUMERIC-SCAN IS '0' THRU '9'
005700     UPSI-0 ON STATUS  IS DIAG-SWITCH-ON
005800            OFF STATUS IS DIAG-SWITCH-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT RUN-PARM       ASSIGN TO RUNPARM
006200         ORGANIZATION IS LINE SEQUENTIAL.
006300 
006400     SELECT CLEAN-MATCH-IN ASSIGN TO CLEANIN
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600 
006700     SELECT SUMRPT01       ASSIGN TO SUMRPT01
006800         ORGANIZATION IS RECORD SEQUENTIAL.
006900 
007000 DATA DIVISION.
007100 FILE SECTION.
007200 
007300 FD  RUN-PARM
007400     LABEL RECORD IS STANDARD
007500     RECORD CONTAINS 40 CHARACTERS
007600     DATA RECORD IS P-REC.
007700 
007800 01  P-REC.
007900     05  P-TEAM                  PIC X(25).
008000     05  P-SEASON                PIC X(09).
008100     05  FILLER                  PIC X(06).
008200 
008300 FD  CLEAN-MATCH-IN
008400     LABEL RECORD IS STANDARD
008500     RECORD CONTAINS 450 CHARACTERS
008600     DATA RECORD IS M-REC.
008700 
008800 01  M-REC.
008900     05  M-SEASON                 PIC X(09).
009000     05  M-ROUND                  PIC 9(02).
009100     05  M-MATCH-DATE             PIC X(30).
009200     05  M-TEAM                   PIC X(25).
009300     05  M-OPPONENT               PIC X(25).
009400     05  M-SIDE                   PIC X(04).
009500     05  M-MATCH-LABEL            PIC X(55).
009600     05  M-SCORE                  PIC X(07).
009700     05  M-POINTS                 PIC 9(01).
009800     05  M-GOALS-SCORED           PIC 9(02).
009900     05  M-GOALS-CONCEDED         PIC 9(02).
010000     05  M-BALL-POSSESSION        PIC X(06).
010100     05  M-XG                     PIC 9(02)V99.
010200     05  M-XG-OPEN-PLAY           PIC 9(02)V99.
010300     05  M-XG-SET-PLAY            PIC 9(02)V99.
010400     05  M-NON-PEN-XG             PIC 9(02)V99.
010500     05  M-XGOT                   PIC 9(02)V99.
010600     05  M-TOTAL-SHOTS            PIC 9(02).
010700     05  M-SHOTS-ON-TARGET        PIC 9(02).
010800     05  M-SHOTS-OFF-TARGET       PIC 9(02).
010900     05  M-BLOCKED-SHOTS          PIC 9(02).
011000     05  M-HIT-WOODWORK           PIC 9(02).
011100     05  M-SHOTS-INSIDE-BOX       PIC 9(02).
011200     05  M-SHOTS-OUTSIDE-BOX      PIC 9(02).
011300     05  M-BIG-CHANCES            PIC 9(02).
011400     05  M-BIG-CHANCES-MISSED     PIC 9(02).
011500     05  M-ACC-PASS-TXT           PIC X(12).
011600     05  M-PASSES                 PIC 9(04).
011700     05  M-OWN-HALF               PIC 9(04).
011800     05  M-OPP-HALF               PIC 9(04).
011900     05  M-ACC-LBALL-TXT          PIC X(12).
012000     05  M-ACC-CROSS-TXT          PIC X(12).
012100     05  M-THROWS                 PIC 9(02).
012200     05  M-TOUCH-OPP-BOX          PIC 9(03).
012300     05  M-CORNERS                PIC 9(02).
012400     05  M-OFFSIDES               PIC 9(02).
012500     05  M-FOULS                  PIC 9(02).
012600     05  M-YELLOW-CARDS           PIC 9(02).
012700     05  M-RED-CARDS              PIC 9(01).
012800     05  M-TACKLES                PIC 9(03).
012900     05  M-INTERCEPTIONS          PIC 9(03).
013000     05  M-BLOCKS                 PIC 9(02).
013100     05  M-CLEARANCES             PIC 9(03).
013200     05  M-KEEPER-SAVES           PIC 9(02).
013300     05  M-DUELS-WON-TXT          PIC X(12).
013400     05  M-GRD-DUELS-TXT          PIC X(12).
013500     05  M-AER-DUELS-TXT          PIC X(12).
013600     05  M-SUCC-DRIB-TXT          PIC X(12).
013700     05  M-POSS-PCT               PIC 9(03)V9.
013800     05  M-ACC-PASS-CNT           PIC 9(04).
013900     05  M-ACC-PASS-PCT           PIC V999.
014000     05  M-ACC-LBALL-CNT          PIC 9(04).
014100     05  M-ACC-LBALL-PCT          PIC V999.
014200     05  M-ACC-CROSS-CNT          PIC 9(04).
014300     05  M-ACC-CROSS-PCT          PIC V999.
014400     05  M-DUELS-WON-CNT          PIC 9(04).
014500     05  M-DUELS-WON-PCT          PIC V999.
014600     05  M-GRD-DUELS-CNT          PIC 9(04).
014700     05  M-GRD-DUELS-PCT          PIC V999.
014800     05  M-AER-DUELS-CNT          PIC 9(04).
014900     05  M-AER-DUELS-PCT          PIC V999.
015000     05  M-SUCC-DRIB-CNT          PIC 9(04).
015100     05  M-SUCC-DRIB-PCT          PIC V999.
015200     05  M-XG-DIFF                PIC S9(02)V99.
015300     05  M-SHOT-CONV-PCT          PIC 9(03)V9.
015400     05  M-SOT-PCT                PIC 9(03)V9.
015500     05  M-BIGCH-CONV-PCT         PIC 9(03)V9.
015600     05  M-INBOX-PCT              PIC 9(03)V9.
015700     05  M-WIN-FLAG               PIC 9(01).
015800     05  M-DRAW-FLAG              PIC 9(01).
015900     05  M-LOSS-FLAG              PIC 9(01).
016000     05  M-CS-FLAG                PIC 9(01).
016100     05  M-GOAL-DIFF              PIC S9(02).
016200     05  M-DEF-ACTIONS            PIC 9(03).
016300     05  M-OPP-HALF-PCT           PIC 9(03)V9.
016400     05  M-XG-OPEN-RATIO          PIC 9V999.
016500     05  M-XG-SET-RATIO           PIC 9V999.
016600     05  M-XG-PER-SHOT            PIC 9V999.
016700     05  M-WOODWORK-RATE          PIC 9(03)V9.
016800     05  M-BLOCKED-RATE           PIC 9(03)V9.
016900     05  M-OFFTGT-RATE            PIC 9(03)V9.
017000     05  M-POSS-CATEGORY          PIC X(01).
017100     05  FILLER                  PIC X(10).
017200 
017300 FD  SUMRPT01
017400     LABEL RECORD IS OMITTED
017500     RECORD CONTAINS 132 CHARACTERS
017600     LINAGE IS 60 WITH FOOTING AT 55
017700     DATA RECORD IS PRTLINE.
017800 
017900 01  PRTLINE                     PIC X(132).
018000 
018100 WORKING-STORAGE SECTION.
018200 77  C-PCTR                      PIC 99      COMP VALUE 0.
018300 77  MORE-RECS                   PIC XXX     VALUE 'YES'.
018400 01  WORK-AREA.
018500     05  TEAM-FOUND-SW           PIC X(03)   VALUE 'NO'.
018600 01  RUN-DATE-WORK.
018700     05  RUN-DATE-CC        PIC 99.
018800     05  RUN-DATE-YY        PIC 99.
018900     05  RUN-DATE-MM        PIC 99.
019000     05  RUN-DATE-DD        PIC 99.
019100 01  RUN-DATE-NUM REDEFINES RUN-DATE-WORK
019200                      PIC 9(08).
019300 
019400*----------------------------------------------------------------*
019500* SECOND AND THIRD REDEFINES: THE RUN-PARM CARD IMAGE VIEWED AS  *
019600* A SINGLE COMPARISON KEY, AND THE CURRENT CLEAN-MATCH RECORD'S  *
019700* TEAM/SEASON FIELDS VIEWED THE SAME WAY, FOR THE FILTER TEST.   *
019800*----------------------------------------------------------------*
019900 01  P-KEY-WORK.
020000     05  P-KEY-TEAM              PIC X(25).
020100     05  P-KEY-SEASON            PIC X(09).
020200 01  P-KEY REDEFINES P-KEY-WORK  PIC X(34).
020300 
020400 01  M-KEY-WORK.
020500     05  M-KEY-TEAM              PIC X(25).
020600     05  M-KEY-SEASON            PIC X(09).
020700 01  M-KEY REDEFINES M-KEY-WORK  PIC X(34).
020800 
020900 01  ACCUM-AREA COMP.
021000     05  A-MATCHES               PIC 9(03).
021100     05  A-WINS                  PIC 9(03).
021200     05  A-DRAWS                 PIC 9(03).
021300     05  A-LOSSES                PIC 9(03).
021400     05  A-HOME-WINS             PIC 9(03).
021500     05  A-AWAY-WINS             PIC 9(03).
021600     05  A-POINTS-SUM            PIC 9(04).
021700     05  A-GOALS-SUM             PIC 9(04).
021800     05  A-CONCEDED-SUM          PIC 9(04).
021900     05  A-CLEAN-SHEETS          PIC 9(03).
022000     05  A-XG-SUM                PIC 9(05)V99.
022100     05  A-SHOTS-SUM             PIC 9(05).
022200     05  A-SOT-SUM               PIC 9(05).
022300     05  A-BIGCH-SUM             PIC 9(04).
022400     05  A-BIGCH-MISS-SUM        PIC 9(04).
022500     05  A-INBOX-SUM             PIC 9(05).
022600     05  A-XGOT-SUM              PIC 9(05)V99.
022700     05  A-TACKLES-SUM           PIC 9(05).
022800     05  A-INTERCEPT-SUM         PIC 9(05).
022900     05  A-BLOCKS-SUM            PIC 9(05).
023000     05  A-CLEARANCE-SUM         PIC 9(05).
023100     05  A-SAVES-SUM             PIC 9(04).
023200     05  A-DUELS-PCT-SUM         PIC 9(02)V999.
023300     05  A-POSS-PCT-SUM          PIC 9(05)V9.
023400     05  A-PASSES-SUM            PIC 9(06).
023500     05  A-ACC-PASS-PCT-SUM      PIC 9(02)V999.
023600     05  A-OWN-HALF-SUM          PIC 9(06).
023700     05  A-OPP-HALF-SUM          PIC 9(06).
023800     05  A-LBALL-PCT-SUM         PIC 9(02)V999.
023900     05  A-CROSS-PCT-SUM         PIC 9(02)V999.
024000     05  A-TOUCH-BOX-SUM         PIC 9(05).
024100     05  A-CORNERS-SUM           PIC 9(04).
024200     05  A-DRIB-SUM              PIC 9(04).
024300 
024400 01  RESULT-AREA.
024500     05  R-GOALS-PER-GAME        PIC 9(02)V99.
024600     05  R-XG-PER-GAME           PIC 9(02)V99.
024700     05  R-XG-OVER               PIC S9(03)V99.
024800     05  R-XG-OVER-PER-GAME      PIC S9(02)V99.
024900     05  R-SHOT-CONV-PCT         PIC 9(03)V9.
025000     05  R-SOT-PCT               PIC 9(03)V9.
025100     05  R-BIGCH-CONV-PCT        PIC 9(03)V9.
025200     05  R-SHOTS-PER-GAME        PIC 9(03)V9.
025300     05  R-SOT-PER-GAME          PIC 9(03)V9.
025400     05  R-BIGCH-PER-GAME        PIC 9(02)V99.
025500     05  R-XGOT-PER-GAME         PIC 9(02)V99.
025600     05  R-INBOX-PCT             PIC 9(03)V9.
025700     05  R-CONCEDED-PER-GAME     PIC 9(02)V99.
025800     05  R-CS-PCT                PIC 9(03)V9.
025900     05  R-TACKLES-PER-GAME      PIC 9(03)V9.
026000     05  R-INTERCEPT-PER-GAME    PIC 9(03)V9.
026100     05  R-BLOCKS-PER-GAME       PIC 9(03)V9.
026200     05  R-CLEARANCE-PER-GAME    PIC 9(03)V9.
026300     05  R-DEF-ACT-PER-GAME      PIC 9(03)V9.
026400     05  R-SAVES-PER-GAME        PIC 9(03)V9.
026500     05  R-DUELS-PCT             PIC 9(03)V9.
026600     05  R-AVG-POSS              PIC 9(03)V9.
026700     05  R-PASSES-PER-GAME       PIC 9(04).
026800     05  R-ACC-PASS-PCT          PIC 9(03)V9.
026900     05  R-OPP-HALF-PER-GAME     PIC 9(04).
027000     05  R-OWN-HALF-PER-GAME     PIC 9(04).
027100     05  R-LBALL-PCT             PIC 9(03)V9.
027200     05  R-CROSS-PCT             PIC 9(03)V9.
027300     05  R-TOUCH-BOX-PER-GAME    PIC 9(03)V9.
027400     05  R-CORNERS-PER-GAME      PIC 9(03)V9.
027500     05  R-DRIB-PER-GAME         PIC 9(03)V9.
027600     05  R-POINTS-PER-GAME       PIC 9(02)V99.
027700     05  R-GOAL-DIFF             PIC S9(04).
027800 
027900 01  HEAD-LINE-1.
028000     05  FILLER                  PIC X(15) VALUE
028100         'SEASON SUMMARY'.
028200     05  H-TEAM                  PIC X(25).
028300     05  FILLER                  PIC X(04) VALUE SPACE.
028400     05  H-SEASON                PIC X(09).
028500     05  FILLER                  PIC X(67) VALUE SPACES.
028600     05  FILLER                  PIC X(06) VALUE 'PAGE: '.
028700     05  H-PCTR                  PIC Z9.
028800 
028900 01  BLOCK-HEAD-LINE.
029000     05  FILLER                  PIC X(04) VALUE SPACES.
029100     05  H-BLOCK-NAME            PIC X(20).
029200     05  FILLER                  PIC X(108) VALUE SPACES.
029300 
029400 01  DETAIL-LINE.
029500     05  FILLER                  PIC X(08) VALUE SPACES.
029600     05  D-LABEL                 PIC X(32).
029700     05  D-VALUE                 PIC X(15).
029800     05  FILLER                  PIC X(77) VALUE SPACES.
029900 
030000 01  BLANK-LINE.
030100     05  FILLER                  PIC X(132) VALUE SPACES.
030200 
030300 01  EDIT-VALUE.
030400     05  EV-SIGNED               PIC -(3)9.99.
030500 01  EDIT-VALUE-2 REDEFINES EDIT-VALUE.
030600     05  EV-PLAIN                PIC ZZZZ9.99.
030700 
030800 PROCEDURE DIVISION.
030900 
031000 0000-CBLLGE02.
031100     PERFORM 1000-INIT.
031200     PERFORM 2000-MAINLINE
031300         UNTIL MORE-RECS = 'NO'.
031400     PERFORM 3000-CLOSING.
031500     STOP RUN.
031600 
031700 1000-INIT.
031800     MOVE FUNCTION CURRENT-DATE TO RUN-DATE-WORK.
031900     INITIALIZE ACCUM-AREA.
032000     OPEN INPUT  RUN-PARM.
032100     READ RUN-PARM.
032200     CLOSE RUN-PARM.
032300     MOVE P-TEAM   TO P-KEY-TEAM.
032400     MOVE P-SEASON TO P-KEY-SEASON.
032500     OPEN INPUT  CLEAN-MATCH-IN.
032600     OPEN OUTPUT SUMRPT01.
032700     PERFORM 9000-READ.
032800 
032900 2000-MAINLINE.
033000     MOVE M-TEAM   TO M-KEY-TEAM.
033100     MOVE M-SEASON TO M-KEY-SEASON.
033200     IF M-KEY = P-KEY
033300         MOVE 'YES' TO TEAM-FOUND-SW
033400         PERFORM 2100-ACCUMULATE
033500     END-IF.
033600     PERFORM 9000-READ.
033700 
033800 2100-ACCUMULATE.
033900     ADD 1 TO A-MATCHES.
034000     ADD M-POINTS           TO A-POINTS-SUM.
034100     ADD M-GOALS-SCORED     TO A-GOALS-SUM.
034200     ADD M-GOALS-CONCEDED   TO A-CONCEDED-SUM.
034300     IF M-WIN-FLAG = 1
034400         ADD 1 TO A-WINS
034500         IF M-SIDE = 'Home'
034600             ADD 1 TO A-HOME-WINS
034700         ELSE
034800             ADD 1 TO A-AWAY-WINS
034900         END-IF
035000     END-IF.
035100     IF M-DRAW-FLAG = 1
035200         ADD 1 TO A-DRAWS
035300     END-IF.
035400     IF M-LOSS-FLAG = 1
035500         ADD 1 TO A-LOSSES
035600     END-IF.
035700     IF M-CS-FLAG = 1
035800         ADD 1 TO A-CLEAN-SHEETS
035900     END-IF.
036000     ADD M-XG               TO A-XG-SUM.
036100     ADD M-TOTAL-SHOTS      TO A-SHOTS-SUM.
036200     ADD M-SHOTS-ON-TARGET  TO A-SOT-SUM.
036300     ADD M-BIG-CHANCES      TO A-BIGCH-SUM.
036400     ADD M-BIG-CHANCES-MISSED TO A-BIGCH-MISS-SUM.
036500     ADD M-SHOTS-INSIDE-BOX TO A-INBOX-SUM.
036600     ADD M-XGOT             TO A-XGOT-SUM.
036700     ADD M-TACKLES          TO A-TACKLES-SUM.
036800     ADD M-INTERCEPTIONS    TO A-INTERCEPT-SUM.
036900     ADD M-BLOCKS           TO A-BLOCKS-SUM.
037000     ADD M-CLEARANCES       TO A-CLEARANCE-SUM.
037100     ADD M-KEEPER-SAVES     TO A-SAVES-SUM.
037200     ADD M-DUELS-WON-PCT    TO A-DUELS-PCT-SUM.
037300     ADD M-POSS-PCT         TO A-POSS-PCT-SUM.
037400     ADD M-PASSES           TO A-PASSES-SUM.
037500     ADD M-ACC-PASS-PCT     TO A-ACC-PASS-PCT-SUM.
037600     ADD M-OWN-HALF         TO A-OWN-HALF-SUM.
037700     ADD M-OPP-HALF         TO A-OPP-HALF-SUM.
037800     ADD M-ACC-LBALL-PCT    TO A-LBALL-PCT-SUM.
037900     ADD M-ACC-CROSS-PCT    TO A-CROSS-PCT-SUM.
038000     ADD M-TOUCH-OPP-BOX    TO A-TOUCH-BOX-SUM.
038100     ADD M-CORNERS          TO A-CORNERS-SUM.
038200     ADD M-SUCC-DRIB-CNT    TO A-DRIB-SUM.
038300 
038400 3000-CLOSING.
038500     IF TEAM-FOUND-SW = 'YES'
038600         PERFORM 3100-COMPUTE-RESULTS
038700         PERFORM 9900-REPORT-HEADING
038800         PERFORM 3200-PRINT-MATCHES
038900         PERFORM 3300-PRINT-ATTACKING
039000         PERFORM 3400-PRINT-DEFENSIVE
039100         PERFORM 3500-PRINT-POSSESSION
039200     END-IF.
039300     CLOSE CLEAN-MATCH-IN.
039400     CLOSE SUMRPT01.
039500 
039600 3100-COMPUTE-RESULTS.
039700     IF A-MATCHES = ZERO
039800         MOVE ZERO TO R-GOALS-PER-GAME R-XG-PER-GAME
039900         MOVE ZERO TO R-XG-OVER R-XG-OVER-PER-GAME
040000         MOVE ZERO TO R-POINTS-PER-GAME
040100     ELSE
040200         COMPUTE R-GOALS-PER-GAME ROUNDED =
040300             A-GOALS-SUM / A-MATCHES
040400         COMPUTE R-XG-PER-GAME ROUNDED =
040500             A-XG-SUM / A-MATCHES
040600         COMPUTE R-XG-OVER ROUNDED = A-GOALS-SUM - A-XG-SUM
040700         COMPUTE R-XG-OVER-PER-GAME ROUNDED =
040800             R-XG-OVER / A-MATCHES
040900         COMPUTE R-POINTS-PER-GAME ROUNDED =
041000             A-POINTS-SUM / A-MATCHES
041100         COMPUTE R-CONCEDED-PER-GAME ROUNDED =
041200             A-CONCEDED-SUM / A-MATCHES
041300         COMPUTE R-CS-PCT ROUNDED =
041400             (A-CLEAN-SHEETS / A-MATCHES) * 100
041500         COMPUTE R-TACKLES-PER-GAME ROUNDED =
041600             A-TACKLES-SUM / A-MATCHES
041700         COMPUTE R-INTERCEPT-PER-GAME ROUNDED =
041800             A-INTERCEPT-SUM / A-MATCHES
041900         COMPUTE R-BLOCKS-PER-GAME ROUNDED =
042000             A-BLOCKS-SUM / A-MATCHES
042100         COMPUTE R-CLEARANCE-PER-GAME ROUNDED =
042200             A-CLEARANCE-SUM / A-MATCHES
042300         COMPUTE R-DEF-ACT-PER-GAME ROUNDED =
042400             (A-TACKLES-SUM + A-INTERCEPT-SUM + A-BLOCKS-SUM
042500                 + A-CLEARANCE-SUM) / A-MATCHES
042600         COMPUTE R-SAVES-PER-GAME ROUNDED =
042700             A-SAVES-SUM / A-MATCHES
042800         COMPUTE R-DUELS-PCT ROUNDED =
042900             (A-DUELS-PCT-SUM / A-MATCHES) * 100
043000         COMPUTE R-AVG-POSS ROUNDED =
043100             A-POSS-PCT-SUM / A-MATCHES
043200         COMPUTE R-PASSES-PER-GAME ROUNDED =
043300             A-PASSES-SUM / A-MATCHES
043400         COMPUTE R-ACC-PASS-PCT ROUNDED =
043500             (A-ACC-PASS-PCT-SUM / A-MATCHES) * 100
043600         COMPUTE R-OPP-HALF-PER-GAME ROUNDED =
043700             A-OPP-HALF-SUM / A-MATCHES
043800         COMPUTE R-OWN-HALF-PER-GAME ROUNDED =
043900             A-OWN-HALF-SUM / A-MATCHES
044000         COMPUTE R-LBALL-PCT ROUNDED =
044100             (A-LBALL-PCT-SUM / A-MATCHES) * 100
044200         COMPUTE R-CROSS-PCT ROUNDED =
044300             (A-CROSS-PCT-SUM / A-MATCHES) * 100
044400         COMPUTE R-TOUCH-BOX-PER-GAME ROUNDED =
044500             A-TOUCH-BOX-SUM / A-MATCHES
044600         COMPUTE R-CORNERS-PER-GAME ROUNDED =
044700             A-CORNERS-SUM / A-MATCHES
044800         COMPUTE R-DRIB-PER-GAME ROUNDED =
044900             A-DRIB-SUM / A-MATCHES
045000     END-IF.
045100     IF A-SHOTS-SUM = ZERO
045200         MOVE ZERO TO R-SHOT-CONV-PCT R-SOT-PCT R-INBOX-PCT
045300         MOVE ZERO TO R-SHOTS-PER-GAME R-SOT-PER-GAME
045400     ELSE
045500         COMPUTE R-SHOT-CONV-PCT ROUNDED =
045600             (A-GOALS-SUM / A-SHOTS-SUM) * 100
045700         COMPUTE R-SOT-PCT ROUNDED =
045800             (A-SOT-SUM / A-SHOTS-SUM) * 100
045900         COMPUTE R-INBOX-PCT ROUNDED =
046000             (A-INBOX-SUM / A-SHOTS-SUM) * 100
046100     END-IF.
046200     IF A-MATCHES = ZERO
046300         MOVE ZERO TO R-SHOTS-PER-GAME R-SOT-PER-GAME
046400         MOVE ZERO TO R-BIGCH-PER-GAME R-XGOT-PER-GAME
046500     ELSE
046600         COMPUTE R-SHOTS-PER-GAME ROUNDED =
046700             A-SHOTS-SUM / A-MATCHES
046800         COMPUTE R-SOT-PER-GAME ROUNDED =
046900             A-SOT-SUM / A-MATCHES
047000         COMPUTE R-BIGCH-PER-GAME ROUNDED =
047100             A-BIGCH-SUM / A-MATCHES
047200         COMPUTE R-XGOT-PER-GAME ROUNDED =
047300             A-XGOT-SUM / A-MATCHES
047400     END-IF.
047500     IF A-BIGCH-SUM = ZERO
047600         MOVE ZERO TO R-BIGCH-CONV-PCT
047700     ELSE
047800         COMPUTE R-BIGCH-CONV-PCT ROUNDED =
047900             ((A-BIGCH-SUM - A-BIGCH-MISS-SUM)
048000                 / A-BIGCH-SUM) * 100
048100     END-IF.
048200     COMPUTE R-GOAL-DIFF = A-GOALS-SUM - A-CONCEDED-SUM.
048300 
048400 3200-PRINT-MATCHES.
048500     MOVE 'MATCHES' TO H-BLOCK-NAME.
048600     WRITE PRTLINE FROM BLOCK-HEAD-LINE AFTER ADVANCING 2 LINES.
048700     MOVE 'PLAYED'            TO D-LABEL.
048800     MOVE A-MATCHES           TO D-VALUE.
048900     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
049000     MOVE 'WINS / DRAWS / LOSSES' TO D-LABEL.
049100     PERFORM 9700-PUT-WDL.
049200     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
049300     MOVE 'HOME WINS / AWAY WINS'  TO D-LABEL.
049400     PERFORM 9710-PUT-HA.
049500     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
049600     MOVE 'POINTS / POINTS PER GAME' TO D-LABEL.
049700     PERFORM 9720-PUT-PTS.
049800     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
049900     MOVE 'GOAL DIFFERENCE'    TO D-LABEL.
050000     MOVE R-GOAL-DIFF          TO D-VALUE.
050100     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
050200 
050300 3300-PRINT-ATTACKING.
050400     MOVE 'ATTACKING' TO H-BLOCK-NAME.
050500     WRITE PRTLINE FROM BLOCK-HEAD-LINE AFTER ADVANCING 2 LINES.
050600     MOVE 'TOTAL GOALS'        TO D-LABEL.
050700     MOVE A-GOALS-SUM          TO D-VALUE.
050800     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
050900     MOVE 'TOTAL XG'           TO D-LABEL.
051000     MOVE A-XG-SUM             TO D-VALUE.
051100     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
051200     MOVE 'GOALS PER GAME'     TO D-LABEL.
051300     MOVE R-GOALS-PER-GAME     TO D-VALUE.
051400     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
051500     MOVE 'XG PER GAME'        TO D-LABEL.
051600     MOVE R-XG-PER-GAME        TO D-VALUE.
051700     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
051800     MOVE 'XG OVERPERFORMANCE' TO D-LABEL.
051900     MOVE R-XG-OVER            TO EV-SIGNED.
052000     MOVE EV-SIGNED            TO D-VALUE.
052100     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
052200     MOVE 'XG OVERPERF PER GAME' TO D-LABEL.
052300     MOVE R-XG-OVER-PER-GAME   TO EV-SIGNED.
052400     MOVE EV-SIGNED            TO D-VALUE.
052500     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
052600     MOVE 'SHOT CONVERSION PCT' TO D-LABEL.
052700     MOVE R-SHOT-CONV-PCT      TO D-VALUE.
052800     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
052900     MOVE 'SHOTS ON TARGET PCT' TO D-LABEL.
053000     MOVE R-SOT-PCT            TO D-VALUE.
053100     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
053200     MOVE 'BIG CHANCE CONV PCT' TO D-LABEL.
053300     MOVE R-BIGCH-CONV-PCT     TO D-VALUE.
053400     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
053500     MOVE 'SHOTS PER GAME'     TO D-LABEL.
053600     MOVE R-SHOTS-PER-GAME     TO D-VALUE.
053700     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
053800     MOVE 'SHOTS ON TARGET / GAME' TO D-LABEL.
053900     MOVE R-SOT-PER-GAME       TO D-VALUE.
054000     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
054100     MOVE 'SHOTS INSIDE BOX PCT' TO D-LABEL.
054200     MOVE R-INBOX-PCT          TO D-VALUE.
054300     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
054400     MOVE 'BIG CHANCES / MISSED' TO D-LABEL.
054500     PERFORM 9750-PUT-BIGCH.
054600     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
054700     MOVE 'BIG CHANCES PER GAME' TO D-LABEL.
054800     MOVE R-BIGCH-PER-GAME     TO D-VALUE.
054900     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
055000     MOVE 'XG ON TARGET / GAME' TO D-LABEL.
055100     MOVE R-XGOT-PER-GAME      TO D-VALUE.
055200     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
055300 
055400 3400-PRINT-DEFENSIVE.
055500     MOVE 'DEFENSIVE' TO H-BLOCK-NAME.
055600     WRITE PRTLINE FROM BLOCK-HEAD-LINE AFTER ADVANCING 2 LINES.
055700     MOVE 'GOALS CONCEDED'     TO D-LABEL.
055800     MOVE A-CONCEDED-SUM       TO D-VALUE.
055900     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
056000     MOVE 'CONCEDED PER GAME'  TO D-LABEL.
056100     MOVE R-CONCEDED-PER-GAME  TO D-VALUE.
056200     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
056300     MOVE 'CLEAN SHEETS / PCT' TO D-LABEL.
056400     PERFORM 9730-PUT-CS.
056500     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
056600     MOVE 'DEFENSIVE ACTIONS / GAME' TO D-LABEL.
056700     MOVE R-DEF-ACT-PER-GAME   TO D-VALUE.
056800     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
056900     MOVE 'SAVES PER GAME'     TO D-LABEL.
057000     MOVE R-SAVES-PER-GAME     TO D-VALUE.
057100     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
057200     MOVE 'DUELS WON PCT'      TO D-LABEL.
057300     MOVE R-DUELS-PCT          TO D-VALUE.
057400     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
057500     MOVE 'TACKLES / INTERCEPTIONS' TO D-LABEL.
057600     PERFORM 9760-PUT-TKL-INT.
057700     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
057800     MOVE 'TACKLES PER GAME'   TO D-LABEL.
057900     MOVE R-TACKLES-PER-GAME   TO D-VALUE.
058000     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
058100     MOVE 'INTERCEPTIONS / GAME' TO D-LABEL.
058200     MOVE R-INTERCEPT-PER-GAME TO D-VALUE.
058300     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
058400     MOVE 'BLOCKS / CLEARANCES' TO D-LABEL.
058500     PERFORM 9770-PUT-BLK-CLR.
058600     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
058700     MOVE 'BLOCKS PER GAME'    TO D-LABEL.
058800     MOVE R-BLOCKS-PER-GAME    TO D-VALUE.
058900     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
059000     MOVE 'CLEARANCES PER GAME' TO D-LABEL.
059100     MOVE R-CLEARANCE-PER-GAME TO D-VALUE.
059200     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
059300 
059400 3500-PRINT-POSSESSION.
059500     MOVE 'POSSESSION' TO H-BLOCK-NAME.
059600     WRITE PRTLINE FROM BLOCK-HEAD-LINE AFTER ADVANCING 2 LINES.
059700     MOVE 'AVG POSSESSION PCT'  TO D-LABEL.
059800     MOVE R-AVG-POSS            TO D-VALUE.
059900     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
060000     MOVE 'TOTAL PASSES'        TO D-LABEL.
060100     MOVE A-PASSES-SUM          TO D-VALUE.
060200     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
060300     MOVE 'PASSES PER GAME'     TO D-LABEL.
060400     MOVE R-PASSES-PER-GAME     TO D-VALUE.
060500     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
060600     MOVE 'PASS ACCURACY PCT'   TO D-LABEL.
060700     MOVE R-ACC-PASS-PCT        TO D-VALUE.
060800     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
060900     MOVE 'OWN HALF / OPP HALF PASSES' TO D-LABEL.
061000     PERFORM 9740-PUT-HALVES.
061100     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
061200     MOVE 'LONG BALL ACCURACY PCT' TO D-LABEL.
061300     MOVE R-LBALL-PCT           TO D-VALUE.
061400     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
061500     MOVE 'CROSS ACCURACY PCT'  TO D-LABEL.
061600     MOVE R-CROSS-PCT           TO D-VALUE.
061700     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
061800     MOVE 'TOUCHES IN BOX / GAME' TO D-LABEL.
061900     MOVE R-TOUCH-BOX-PER-GAME  TO D-VALUE.
062000     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
062100     MOVE 'CORNERS PER GAME'    TO D-LABEL.
062200     MOVE R-CORNERS-PER-GAME    TO D-VALUE.
062300     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
062400     MOVE 'TOTAL CORNERS'       TO D-LABEL.
062500     MOVE A-CORNERS-SUM         TO D-VALUE.
062600     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
062700     MOVE 'DRIBBLES PER GAME'   TO D-LABEL.
062800     MOVE R-DRIB-PER-GAME       TO D-VALUE.
062900     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
063000 
063100 9000-READ.
063200     READ CLEAN-MATCH-IN
063300         AT END
063400             MOVE 'NO' TO MORE-RECS.
063500 
063600 9700-PUT-WDL.
063700     MOVE A-WINS   TO D-VALUE (1:3).
063800     MOVE '/'      TO D-VALUE (4:1).
063900     MOVE A-DRAWS  TO D-VALUE (5:3).
064000     MOVE '/'      TO D-VALUE (8:1).
064100     MOVE A-LOSSES TO D-VALUE (9:3).
064200 
064300 9710-PUT-HA.
064400     MOVE A-HOME-WINS TO D-VALUE (1:3).
064500     MOVE '/'         TO D-VALUE (4:1).
064600     MOVE A-AWAY-WINS TO D-VALUE (5:3).
064700 
064800 9720-PUT-PTS.
064900     MOVE A-POINTS-SUM      TO D-VALUE (1:4).
065000     MOVE '/'               TO D-VALUE (5:1).
065100     MOVE R-POINTS-PER-GAME TO D-VALUE (6:5).
065200 
065300 9730-PUT-CS.
065400     MOVE A-CLEAN-SHEETS TO D-VALUE (1:3).
065500     MOVE '/'            TO D-VALUE (4:1).
065600     MOVE R-CS-PCT       TO D-VALUE (5:5).
065700 
065800 9740-PUT-HALVES.
065900     MOVE R-OWN-HALF-PER-GAME TO D-VALUE (1:4).
066000     MOVE '/'                 TO D-VALUE (5:1).
066100     MOVE R-OPP-HALF-PER-GAME TO D-VALUE (6:4).
066200 
066300 9750-PUT-BIGCH.
066400     MOVE A-BIGCH-SUM      TO D-VALUE (1:4).
066500     MOVE '/'              TO D-VALUE (5:1).
066600     MOVE A-BIGCH-MISS-SUM TO D-VALUE (6:4).
066700 
066800 9760-PUT-TKL-INT.
066900     MOVE A-TACKLES-SUM    TO D-VALUE (1:5).
067000     MOVE '/'              TO D-VALUE (6:1).
067100     MOVE A-INTERCEPT-SUM  TO D-VALUE (7:5).
067200 
067300 9770-PUT-BLK-CLR.
067400     MOVE A-BLOCKS-SUM     TO D-VALUE (1:5).
067500     MOVE '/'              TO D-VALUE (6:1).
067600     MOVE A-CLEARANCE-SUM  TO D-VALUE (7:5).
067700 
067800 9900-REPORT-HEADING.
067900     ADD 1 TO C-PCTR.
068000     MOVE C-PCTR   TO H-PCTR.
068100     MOVE P-TEAM   TO H-TEAM.
068200     MOVE P-SEASON TO H-SEASON.
068300     WRITE PRTLINE FROM HEAD-LINE-1 AFTER ADVANCING PAGE.
