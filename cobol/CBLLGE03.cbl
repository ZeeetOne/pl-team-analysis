000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLLGE03.
000300 AUTHOR.              ASHLEY LINDQUIST.
000400 INSTALLATION.        LINDQUIST DATA PROCESSING
000500                      DIVISION.
000600 DATE-WRITTEN.        04/18/88.
000700 DATE-COMPILED.       04/25/88.
000800 SECURITY.            COMPANY CONFIDENTIAL.
000900*--------------------------------------------------------------*
001000*                   CHANGE LOG / MAINTENANCE HISTORY            *
001100*--------------------------------------------------------------*
001200* DATE      BY    TICKET    DESCRIPTION
001300* --------  ----  --------  ------------------------------------
001400* 04/18/88  A.L.  REQ-0144  INITIAL RELEASE - HOME/AWAY SPLIT
001500*                          REPORT
001600* 11/09/89  R.T.  REQ-0235  ADDED AVG POSSESSION COLUMN TO BOTH
001700*                          SIDES
001800* 08/14/93  J.K.  REQ-0390  CORRECTED ZERO-MATCH SIDE TO PRINT 0
001900*                          NOT SPACES
002000* 06/30/98  S.K.  REQ-0504  Y2K - RUN-DATE BREAKDOWN EXPANDED TO
002100*                          FOUR DIGIT YEAR
002200* 10/11/99  D.W.  REQ-0540  PAGE COUNTER, END-OF-FILE SWITCH AND
002300*                          SIDE SUBSCRIPT PULLED OUT TO
002400*                          STANDALONE 77-LEVELS PER SHOP STANDARD
002500*--------------------------------------------------------------*
002600****************************************************************
002700* HOME / AWAY SPLIT REPORT FOR ONE TEAM / ONE SEASON.  READS   *
002800* THE CLEAN-MATCH FILE BUILT BY CBLLGE01, FILTERS ON TEAM AND  *
002900* SEASON FROM THE RUN-PARM CARD, AND MAINTAINS TWO PARALLEL    *
003000* ACCUMULATOR GROUPS KEYED ON THE SIDE FIELD (HOME-TOTALS AND  *
003100* AWAY-TOTALS), PRINTING BOTH COLUMNS SIDE BY SIDE AT EOF.     *
003200****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS NUMERIC-SCAN IS '0' THRU '9'
003800     UPSI-0 ON STATUS  IS DIAG-SWITCH-ON
003900            OFF STATUS IS DIAG-SWITCH-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT RUN-PARM       ASSIGN TO RUNPARM
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400 
004500     SELECT CLEAN-MATCH-IN ASSIGN TO CLEANIN
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700 
004800     SELECT SUMRPT02       ASSIGN TO SUMRPT02
004900         ORGANIZATION IS RECORD SEQUENTIAL.
005000 
005100 DATA DIVISION.
005200 FILE SECTION.
005300 
005400 FD  RUN-PARM
005500     LABEL RECORD IS STANDARD
005600     RECORD CONTAINS 40 CHARACTERS
005700     DATA RECORD IS P-REC.
005800 
005900 01  P-REC.
006000     05  P-TEAM                  PIC X(25).
006100     05  P-SEASON                PIC X(09).
006200     05  FILLER                  PIC X(06).
006300 
006400 FD  CLEAN-MATCH-IN
006500     LABEL RECORD IS STANDARD
006600     RECORD CONTAINS 450 CHARACTERS
006700     DATA RECORD IS M-REC.
006800 
006900 01  M-REC.
007000     05  M-SEASON                 PIC X(09).
007100     05  M-ROUND                  PIC 9(02).
007200     05  M-MATCH-DATE             PIC X(30).
007300     05  M-TEAM                   PIC X(25).
007400     05  M-OPPONENT               PIC X(25).
007500     05  M-SIDE                   PIC X(04).
007600     05  M-MATCH-LABEL            PIC X(55).
007700     05  M-SCORE                  PIC X(07).
007800     05  M-POINTS                 PIC 9(01).
007900     05  M-GOALS-SCORED           PIC 9(02).
008000     05  M-GOALS-CONCEDED         PIC 9(02).
008100     05  M-BALL-POSSESSION        PIC X(06).
008200     05  M-XG                     PIC 9(02)V99.
008300     05  M-XG-OPEN-PLAY           PIC 9(02)V99.
008400     05  M-XG-SET-PLAY            PIC 9(02)V99.
008500     05  M-NON-PEN-XG             PIC 9(02)V99.
008600     05  M-XGOT                   PIC 9(02)V99.
008700     05  M-TOTAL-SHOTS            PIC 9(02).
008800     05  M-SHOTS-ON-TARGET        PIC 9(02).
008900     05  M-SHOTS-OFF-TARGET       PIC 9(02).
009000     05  M-BLOCKED-SHOTS          PIC 9(02).
009100     05  M-HIT-WOODWORK           PIC 9(02).
009200     05  M-SHOTS-INSIDE-BOX       PIC 9(02).
009300     05  M-SHOTS-OUTSIDE-BOX      PIC 9(02).
009400     05  M-BIG-CHANCES            PIC 9(02).
009500     05  M-BIG-CHANCES-MISSED     PIC 9(02).
009600     05  M-ACC-PASS-TXT           PIC X(12).
009700     05  M-PASSES                 PIC 9(04).
009800     05  M-OWN-HALF               PIC 9(04).
009900     05  M-OPP-HALF               PIC 9(04).
010000     05  M-ACC-LBALL-TXT          PIC X(12).
010100     05  M-ACC-CROSS-TXT          PIC X(12).
010200     05  M-THROWS                 PIC 9(02).
010300     05  M-TOUCH-OPP-BOX          PIC 9(03).
010400     05  M-CORNERS                PIC 9(02).
010500     05  M-OFFSIDES               PIC 9(02).
010600     05  M-FOULS                  PIC 9(02).
010700     05  M-YELLOW-CARDS           PIC 9(02).
010800     05  M-RED-CARDS              PIC 9(01).
010900     05  M-TACKLES                PIC 9(03).
011000     05  M-INTERCEPTIONS          PIC 9(03).
011100     05  M-BLOCKS                 PIC 9(02).
011200     05  M-CLEARANCES             PIC 9(03).
011300     05  M-KEEPER-SAVES           PIC 9(02).
011400     05  M-DUELS-WON-TXT          PIC X(12).
011500     05  M-GRD-DUELS-TXT          PIC X(12).
011600     05  M-AER-DUELS-TXT          PIC X(12).
011700     05  M-SUCC-DRIB-TXT          PIC X(12).
011800     05  M-POSS-PCT               PIC 9(03)V9.
011900     05  M-ACC-PASS-CNT           PIC 9(04).
012000     05  M-ACC-PASS-PCT           PIC V999.
012100     05  M-ACC-LBALL-CNT          PIC 9(04).
012200     05  M-ACC-LBALL-PCT          PIC V999.
012300     05  M-ACC-CROSS-CNT          PIC 9(04).
012400     05  M-ACC-CROSS-PCT          PIC V999.
012500     05  M-DUELS-WON-CNT          PIC 9(04).
012600     05  M-DUELS-WON-PCT          PIC V999.
012700     05  M-GRD-DUELS-CNT          PIC 9(04).
012800     05  M-GRD-DUELS-PCT          PIC V999.
012900     05  M-AER-DUELS-CNT          PIC 9(04).
013000     05  M-AER-DUELS-PCT          PIC V999.
013100     05  M-SUCC-DRIB-CNT          PIC 9(04).
013200     05  M-SUCC-DRIB-PCT          PIC V999.
013300     05  M-XG-DIFF                PIC S9(02)V99.
013400     05  M-SHOT-CONV-PCT          PIC 9(03)V9.
013500     05  M-SOT-PCT                PIC 9(03)V9.
013600     05  M-BIGCH-CONV-PCT         PIC 9(03)V9.
013700     05  M-INBOX-PCT              PIC 9(03)V9.
013800     05  M-WIN-FLAG               PIC 9(01).
013900     05  M-DRAW-FLAG              PIC 9(01).
014000     05  M-LOSS-FLAG              PIC 9(01).
014100     05  M-CS-FLAG                PIC 9(01).
014200     05  M-GOAL-DIFF              PIC S9(02).
014300     05  M-DEF-ACTIONS            PIC 9(03).
014400     05  M-OPP-HALF-PCT           PIC 9(03)V9.
014500     05  M-XG-OPEN-RATIO          PIC 9V999.
014600     05  M-XG-SET-RATIO           PIC 9V999.
014700     05  M-XG-PER-SHOT            PIC 9V999.
014800     05  M-WOODWORK-RATE          PIC 9(03)V9.
014900     05  M-BLOCKED-RATE           PIC 9(03)V9.
015000     05  M-OFFTGT-RATE            PIC 9(03)V9.
015100     05  M-POSS-CATEGORY          PIC X(01).
015200     05  FILLER                  PIC X(10).
015300 
015400 FD  SUMRPT02
015500     LABEL RECORD IS OMITTED
015600     RECORD CONTAINS 132 CHARACTERS
015700     LINAGE IS 60 WITH FOOTING AT 55
015800     DATA RECORD IS PRTLINE.
015900 
016000 01  PRTLINE                     PIC X(132).
016100 
016200 WORKING-STORAGE SECTION.
016300 77  C-PCTR                      PIC 99      COMP VALUE 0.
016400 77  MORE-RECS                   PIC XXX     VALUE 'YES'.
016500 01  WORK-AREA.
016600     05  TEAM-FOUND-SW           PIC X(03)   VALUE 'NO'.
016700 01  RUN-DATE-WORK.
016800     05  RUN-DATE-CC        PIC 99.
016900     05  RUN-DATE-YY        PIC 99.
017000     05  RUN-DATE-MM        PIC 99.
017100     05  RUN-DATE-DD        PIC 99.
017200 01  RUN-DATE-NUM REDEFINES RUN-DATE-WORK
017300                      PIC 9(08).
017400 
017500*----------------------------------------------------------------*
017600* SECOND AND THIRD REDEFINES: THE RUN-PARM KEY VIEW AND THE      *
017700* CURRENT CLEAN-MATCH RECORD'S KEY VIEW, FOR THE FILTER TEST.    *
017800*----------------------------------------------------------------*
017900 01  P-KEY-WORK.
018000     05  P-KEY-TEAM              PIC X(25).
018100     05  P-KEY-SEASON            PIC X(09).
018200 01  P-KEY REDEFINES P-KEY-WORK  PIC X(34).
018300 
018400 01  M-KEY-WORK.
018500     05  M-KEY-TEAM              PIC X(25).
018600     05  M-KEY-SEASON            PIC X(09).
018700 01  M-KEY REDEFINES M-KEY-WORK  PIC X(34).
018800 
018900*----------------------------------------------------------------*
019000* HOME-TOTALS / AWAY-TOTALS ARE TWO OCCURRENCES OF THE SAME      *
019100* ACCUMULATOR GROUP, SUBSCRIPTED BY SIDE-SUB (1=HOME, 2=AWAY).   *
019200*----------------------------------------------------------------*
019300 01  SIDE-TOTALS-TABLE COMP.
019400     05  SIDE-TOTALS OCCURS 2 TIMES.
019500         10  T-MATCHES           PIC 9(03).
019600         10  T-WINS               PIC 9(03).
019700         10  T-DRAWS              PIC 9(03).
019800         10  T-LOSSES             PIC 9(03).
019900         10  T-POINTS-SUM         PIC 9(04).
020000         10  T-GOALS-SUM          PIC 9(04).
020100         10  T-CONCEDED-SUM       PIC 9(04).
020200         10  T-CLEAN-SHEETS       PIC 9(03).
020300         10  T-POSS-PCT-SUM       PIC 9(05)V9.
020400 
020500 77  SIDE-SUB                    PIC S9(04) COMP.
020600 
020700 01  RESULT-TABLE.
020800     05  RESULT-SIDE OCCURS 2 TIMES.
020900         10  S-POINTS-PER-GAME    PIC 9(02)V99.
021000         10  S-AVG-POSS           PIC 9(03)V9.
021100 
021200 01  HEAD-LINE-1.
021300     05  FILLER                  PIC X(15) VALUE
021400         'HOME/AWAY SPLIT'.
021500     05  H-TEAM                  PIC X(25).
021600     05  FILLER                  PIC X(04) VALUE SPACE.
021700     05  H-SEASON                PIC X(09).
021800     05  FILLER                  PIC X(67) VALUE SPACES.
021900     05  FILLER                  PIC X(06) VALUE 'PAGE: '.
022000     05  H-PCTR                  PIC Z9.
022100 
022200 01  COLUMN-HEAD-LINE.
022300     05  FILLER                  PIC X(40) VALUE SPACES.
022400     05  FILLER                  PIC X(10) VALUE 'STATISTIC '.
022500     05  FILLER                  PIC X(10) VALUE 'HOME'.
022600     05  FILLER                  PIC X(10) VALUE 'AWAY'.
022700     05  FILLER                  PIC X(62) VALUE SPACES.
022800 
022900 01  DETAIL-LINE.
023000     05  FILLER                  PIC X(08) VALUE SPACES.
023100     05  D-LABEL                 PIC X(32).
023200     05  D-HOME-VALUE            PIC X(15).
023300     05  D-AWAY-VALUE            PIC X(15).
023400     05  FILLER                  PIC X(62) VALUE SPACES.
023500 
023600 PROCEDURE DIVISION.
023700 
023800 0000-CBLLGE03.
023900     PERFORM 1000-INIT.
024000     PERFORM 2000-MAINLINE
024100         UNTIL MORE-RECS = 'NO'.
024200     PERFORM 3000-CLOSING.
024300     STOP RUN.
024400 
024500 1000-INIT.
024600     MOVE FUNCTION CURRENT-DATE TO RUN-DATE-WORK.
024700     INITIALIZE SIDE-TOTALS-TABLE.
024800     OPEN INPUT  RUN-PARM.
024900     READ RUN-PARM.
025000     CLOSE RUN-PARM.
025100     MOVE P-TEAM   TO P-KEY-TEAM.
025200     MOVE P-SEASON TO P-KEY-SEASON.
025300     OPEN INPUT  CLEAN-MATCH-IN.
025400     OPEN OUTPUT SUMRPT02.
025500     PERFORM 9000-READ.
025600 
025700 2000-MAINLINE.
025800     MOVE M-TEAM   TO M-KEY-TEAM.
025900     MOVE M-SEASON TO M-KEY-SEASON.
026000     IF M-KEY = P-KEY
026100         MOVE 'YES' TO TEAM-FOUND-SW
026200         PERFORM 2100-SET-SIDE-SUB
026300         PERFORM 2200-ACCUMULATE
026400     END-IF.
026500     PERFORM 9000-READ.
026600 
026700 2100-SET-SIDE-SUB.
026800     IF M-SIDE = 'Home'
026900         MOVE 1 TO SIDE-SUB
027000     ELSE
027100         MOVE 2 TO SIDE-SUB
027200     END-IF.
027300 
027400 2200-ACCUMULATE.
027500     ADD 1 TO T-MATCHES (SIDE-SUB).
027600     ADD M-POINTS         TO T-POINTS-SUM (SIDE-SUB).
027700     ADD M-GOALS-SCORED   TO T-GOALS-SUM (SIDE-SUB).
027800     ADD M-GOALS-CONCEDED TO T-CONCEDED-SUM (SIDE-SUB).
027900     ADD M-POSS-PCT       TO T-POSS-PCT-SUM (SIDE-SUB).
028000     IF M-WIN-FLAG = 1
028100         ADD 1 TO T-WINS (SIDE-SUB)
028200     END-IF.
028300     IF M-DRAW-FLAG = 1
028400         ADD 1 TO T-DRAWS (SIDE-SUB)
028500     END-IF.
028600     IF M-LOSS-FLAG = 1
028700         ADD 1 TO T-LOSSES (SIDE-SUB)
028800     END-IF.
028900     IF M-CS-FLAG = 1
029000         ADD 1 TO T-CLEAN-SHEETS (SIDE-SUB)
029100     END-IF.
029200 
029300 3000-CLOSING.
029400     IF TEAM-FOUND-SW = 'YES'
029500         PERFORM 3100-COMPUTE-RESULTS
029600             VARYING SIDE-SUB FROM 1 BY 1
029700             UNTIL SIDE-SUB > 2
029800         PERFORM 9900-REPORT-HEADING
029900         PERFORM 3200-PRINT-DETAIL
030000     END-IF.
030100     CLOSE CLEAN-MATCH-IN.
030200     CLOSE SUMRPT02.
030300 
030400 3100-COMPUTE-RESULTS.
030500     IF T-MATCHES (SIDE-SUB) = ZERO
030600         MOVE ZERO TO S-POINTS-PER-GAME (SIDE-SUB)
030700         MOVE ZERO TO S-AVG-POSS (SIDE-SUB)
030800     ELSE
030900         COMPUTE S-POINTS-PER-GAME (SIDE-SUB) ROUNDED =
031000             T-POINTS-SUM (SIDE-SUB) / T-MATCHES (SIDE-SUB)
031100         COMPUTE S-AVG-POSS (SIDE-SUB) ROUNDED =
031200             T-POSS-PCT-SUM (SIDE-SUB) / T-MATCHES (SIDE-SUB)
031300     END-IF.
031400 
031500 3200-PRINT-DETAIL.
031600     WRITE PRTLINE FROM COLUMN-HEAD-LINE AFTER ADVANCING 2 LINES.
031700     MOVE 'MATCHES PLAYED' TO D-LABEL.
031800     MOVE T-MATCHES (1) TO D-HOME-VALUE.
031900     MOVE T-MATCHES (2) TO D-AWAY-VALUE.
032000     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
032100     MOVE 'WINS'  TO D-LABEL.
032200     MOVE T-WINS (1) TO D-HOME-VALUE.
032300     MOVE T-WINS (2) TO D-AWAY-VALUE.
032400     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
032500     MOVE 'DRAWS' TO D-LABEL.
032600     MOVE T-DRAWS (1) TO D-HOME-VALUE.
032700     MOVE T-DRAWS (2) TO D-AWAY-VALUE.
032800     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
032900     MOVE 'LOSSES' TO D-LABEL.
033000     MOVE T-LOSSES (1) TO D-HOME-VALUE.
033100     MOVE T-LOSSES (2) TO D-AWAY-VALUE.
033200     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
033300     MOVE 'POINTS' TO D-LABEL.
033400     MOVE T-POINTS-SUM (1) TO D-HOME-VALUE.
033500     MOVE T-POINTS-SUM (2) TO D-AWAY-VALUE.
033600     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
033700     MOVE 'POINTS PER GAME' TO D-LABEL.
033800     MOVE S-POINTS-PER-GAME (1) TO D-HOME-VALUE.
033900     MOVE S-POINTS-PER-GAME (2) TO D-AWAY-VALUE.
034000     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
034100     MOVE 'GOALS FOR' TO D-LABEL.
034200     MOVE T-GOALS-SUM (1) TO D-HOME-VALUE.
034300     MOVE T-GOALS-SUM (2) TO D-AWAY-VALUE.
034400     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
034500     MOVE 'GOALS AGAINST' TO D-LABEL.
034600     MOVE T-CONCEDED-SUM (1) TO D-HOME-VALUE.
034700     MOVE T-CONCEDED-SUM (2) TO D-AWAY-VALUE.
034800     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
034900     MOVE 'CLEAN SHEETS' TO D-LABEL.
035000     MOVE T-CLEAN-SHEETS (1) TO D-HOME-VALUE.
035100     MOVE T-CLEAN-SHEETS (2) TO D-AWAY-VALUE.
035200     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
035300     MOVE 'AVG POSSESSION PCT' TO D-LABEL.
035400     MOVE S-AVG-POSS (1) TO D-HOME-VALUE.
035500     MOVE S-AVG-POSS (2) TO D-AWAY-VALUE.
035600     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
035700 
035800 9000-READ.
035900     READ CLEAN-MATCH-IN
036000         AT END
036100             MOVE 'NO' TO MORE-RECS.
036200 
036300 9900-REPORT-HEADING.
036400     ADD 1 TO C-PCTR.
036500     MOVE C-PCTR   TO H-PCTR.
036600     MOVE P-TEAM   TO H-TEAM.
036700     MOVE P-SEASON TO H-SEASON.
036800     WRITE PRTLINE FROM HEAD-LINE-1 AFTER ADVANCING PAGE.
