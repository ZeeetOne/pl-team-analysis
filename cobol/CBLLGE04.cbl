000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLLGE04.
000300 AUTHOR.              ASHLEY LINDQUIST.
000400 INSTALLATION.        LINDQUIST DATA PROCESSING
000500                      DIVISION.
000600 DATE-WRITTEN.        05/09/88.
000700 DATE-COMPILED.       05/16/88.
000800 SECURITY.            COMPANY CONFIDENTIAL.
000900*--------------------------------------------------------------*
001000*                   CHANGE LOG / MAINTENANCE HISTORY            *
001100*--------------------------------------------------------------*
001200* DATE      BY    TICKET    DESCRIPTION
001300* --------  ----  --------  ------------------------------------
001400* 05/09/88  A.L.  REQ-0145  INITIAL RELEASE - RECENT FORM REPORT,
001500*                          WINDOW OF 5
001600* 11/09/89  R.T.  REQ-0236  WINDOW SIZE MOVED TO RUN-PARM CARD,
001700*                          WAS HARD CODED
001800* 08/14/93  J.K.  REQ-0391  FORM STRING CORRECTED TO EARLIEST-
001900*                          FIRST ORDER
002000* 06/30/98  S.K.  REQ-0505  Y2K - RUN-DATE BREAKDOWN EXPANDED TO
002100*                          FOUR DIGIT YEAR
002200* 10/11/99  D.W.  REQ-0540  PAGE COUNTER, END-OF-FILE SWITCH AND
002300*                          TABLE SUBSCRIPT PULLED OUT TO
002400*                          STANDALONE 77-LEVELS PER SHOP STANDARD
002500*--------------------------------------------------------------*
002600****************************************************************
002700* RECENT FORM REPORT FOR ONE TEAM / ONE SEASON.  LOADS THE     *
002800* TEAM'S CLEAN-MATCH RECORDS FOR THE SEASON INTO A WORK TABLE  *
002900* IN ROUND ORDER (INPUT ARRIVES PRE-SORTED BY ROUND), TAKES    *
003000* THE LAST WINDOW-SIZE RECORDS, AND BUILDS THE W/D/L FORM      *
003100* STRING EARLIEST-FIRST PLUS THE POINTS/GOALS LINE.            *
003200****************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS NUMERIC-SCAN IS '0' THRU '9'
003800     UPSI-0 ON STATUS  IS DIAG-SWITCH-ON
003900            OFF STATUS IS DIAG-SWITCH-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT RUN-PARM       ASSIGN TO RUNPARM
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400 
004500     SELECT CLEAN-MATCH-IN ASSIGN TO CLEANIN
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700 
004800     SELECT SUMRPT03       ASSIGN TO SUMRPT03
004900         ORGANIZATION IS RECORD SEQUENTIAL.
005000 
005100 DATA DIVISION.
005200 FILE SECTION.
005300 
005400 FD  RUN-PARM
005500     LABEL RECORD IS STANDARD
005600     RECORD CONTAINS 40 CHARACTERS
005700     DATA RECORD IS P-REC.
005800 
005900 01  P-REC.
006000     05  P-TEAM                  PIC X(25).
006100     05  P-SEASON                PIC X(09).
006200     05  P-WINDOW-SIZE           PIC 9(02).
006300     05  FILLER                  PIC X(04).
006400 
006500 FD  CLEAN-MATCH-IN
006600     LABEL RECORD IS STANDARD
006700     RECORD CONTAINS 450 CHARACTERS
006800     DATA RECORD IS M-REC.
006900 
007000 01  M-REC.
007100     05  M-SEASON                 PIC X(09).
007200     05  M-ROUND                  PIC 9(02).
007300     05  M-MATCH-DATE             PIC X(30).
007400     05  M-TEAM                   PIC X(25).
007500     05  M-OPPONENT               PIC X(25).
007600     05  M-SIDE                   PIC X(04).
007700     05  M-MATCH-LABEL            PIC X(55).
007800     05  M-SCORE                  PIC X(07).
007900     05  M-POINTS                 PIC 9(01).
008000     05  M-GOALS-SCORED           PIC 9(02).
008100     05  M-GOALS-CONCEDED         PIC 9(02).
008200     05  M-BALL-POSSESSION        PIC X(06).
008300     05  M-XG                     PIC 9(02)V99.
008400     05  M-XG-OPEN-PLAY           PIC 9(02)V99.
008500     05  M-XG-SET-PLAY            PIC 9(02)V99.
008600     05  M-NON-PEN-XG             PIC 9(02)V99.
008700     05  M-XGOT                   PIC 9(02)V99.
008800     05  M-TOTAL-SHOTS            PIC 9(02).
008900     05  M-SHOTS-ON-TARGET        PIC 9(02).
009000     05  M-SHOTS-OFF-TARGET       PIC 9(02).
009100     05  M-BLOCKED-SHOTS          PIC 9(02).
009200     05  M-HIT-WOODWORK           PIC 9(02).
009300     05  M-SHOTS-INSIDE-BOX       PIC 9(02).
009400     05  M-SHOTS-OUTSIDE-BOX      PIC 9(02).
009500     05  M-BIG-CHANCES            PIC 9(02).
009600     05  M-BIG-CHANCES-MISSED     PIC 9(02).
009700     05  M-ACC-PASS-TXT           PIC X(12).
009800     05  M-PASSES                 PIC 9(04).
009900     05  M-OWN-HALF               PIC 9(04).
010000     05  M-OPP-HALF               PIC 9(04).
010100     05  M-ACC-LBALL-TXT          PIC X(12).
010200     05  M-ACC-CROSS-TXT          PIC X(12).
010300     05  M-THROWS                 PIC 9(02).
010400     05  M-TOUCH-OPP-BOX          PIC 9(03).
010500     05  M-CORNERS                PIC 9(02).
010600     05  M-OFFSIDES               PIC 9(02).
010700     05  M-FOULS                  PIC 9(02).
010800     05  M-YELLOW-CARDS           PIC 9(02).
010900     05  M-RED-CARDS              PIC 9(01).
011000     05  M-TACKLES                PIC 9(03).
011100     05  M-INTERCEPTIONS          PIC 9(03).
011200     05  M-BLOCKS                 PIC 9(02).
011300     05  M-CLEARANCES             PIC 9(03).
011400     05  M-KEEPER-SAVES           PIC 9(02).
011500     05  M-DUELS-WON-TXT          PIC X(12).
011600     05  M-GRD-DUELS-TXT          PIC X(12).
011700     05  M-AER-DUELS-TXT          PIC X(12).
011800     05  M-SUCC-DRIB-TXT          PIC X(12).
011900     05  M-POSS-PCT               PIC 9(03)V9.
012000     05  M-ACC-PASS-CNT           PIC 9(04).
012100     05  M-ACC-PASS-PCT           PIC V999.
012200     05  M-ACC-LBALL-CNT          PIC 9(04).
012300     05  M-ACC-LBALL-PCT          PIC V999.
012400     05  M-ACC-CROSS-CNT          PIC 9(04).
012500     05  M-ACC-CROSS-PCT          PIC V999.
012600     05  M-DUELS-WON-CNT          PIC 9(04).
012700     05  M-DUELS-WON-PCT          PIC V999.
012800     05  M-GRD-DUELS-CNT          PIC 9(04).
012900     05  M-GRD-DUELS-PCT          PIC V999.
013000     05  M-AER-DUELS-CNT          PIC 9(04).
013100     05  M-AER-DUELS-PCT          PIC V999.
013200     05  M-SUCC-DRIB-CNT          PIC 9(04).
013300     05  M-SUCC-DRIB-PCT          PIC V999.
013400     05  M-XG-DIFF                PIC S9(02)V99.
013500     05  M-SHOT-CONV-PCT          PIC 9(03)V9.
013600     05  M-SOT-PCT                PIC 9(03)V9.
013700     05  M-BIGCH-CONV-PCT         PIC 9(03)V9.
013800     05  M-INBOX-PCT              PIC 9(03)V9.
013900     05  M-WIN-FLAG               PIC 9(01).
014000     05  M-DRAW-FLAG              PIC 9(01).
014100     05  M-LOSS-FLAG              PIC 9(01).
014200     05  M-CS-FLAG                PIC 9(01).
014300     05  M-GOAL-DIFF              PIC S9(02).
014400     05  M-DEF-ACTIONS            PIC 9(03).
014500     05  M-OPP-HALF-PCT           PIC 9(03)V9.
014600     05  M-XG-OPEN-RATIO          PIC 9V999.
014700     05  M-XG-SET-RATIO           PIC 9V999.
014800     05  M-XG-PER-SHOT            PIC 9V999.
014900     05  M-WOODWORK-RATE          PIC 9(03)V9.
015000     05  M-BLOCKED-RATE           PIC 9(03)V9.
015100     05  M-OFFTGT-RATE            PIC 9(03)V9.
015200     05  M-POSS-CATEGORY          PIC X(01).
015300     05  FILLER                  PIC X(10).
015400 
015500 FD  SUMRPT03
015600     LABEL RECORD IS OMITTED
015700     RECORD CONTAINS 132 CHARACTERS
015800     LINAGE IS 60 WITH FOOTING AT 55
015900     DATA RECORD IS PRTLINE.
016000 
016100 01  PRTLINE                     PIC X(132).
016200 
016300 WORKING-STORAGE SECTION.
016400 77  C-PCTR                      PIC 99      COMP VALUE 0.
016500 77  MORE-RECS                   PIC XXX     VALUE 'YES'.
016600 77  T-SUB                       PIC S9(04)  COMP VALUE 0.
016700 01  WORK-AREA.
016800     05  T-COUNT                 PIC S9(04)  COMP VALUE 0.
016900     05  T-START                 PIC S9(04)  COMP VALUE 0.
017000     05  WINDOW-SIZE-WK          PIC 9(02)   VALUE 5.
017100 01  RUN-DATE-WORK.
017200     05  RUN-DATE-CC        PIC 99.
017300     05  RUN-DATE-YY        PIC 99.
017400     05  RUN-DATE-MM        PIC 99.
017500     05  RUN-DATE-DD        PIC 99.
017600 01  RUN-DATE-NUM REDEFINES RUN-DATE-WORK
017700                      PIC 9(08).
017800 
017900*----------------------------------------------------------------*
018000* SECOND REDEFINE: THE RUN-PARM KEY VIEW.  THIRD REDEFINE IS     *
018100* THE CURRENT CLEAN-MATCH RECORD'S KEY VIEW.                     *
018200*----------------------------------------------------------------*
018300 01  P-KEY-WORK.
018400     05  P-KEY-TEAM              PIC X(25).
018500     05  P-KEY-SEASON            PIC X(09).
018600 01  P-KEY REDEFINES P-KEY-WORK  PIC X(34).
018700 
018800 01  M-KEY-WORK.
018900     05  M-KEY-TEAM              PIC X(25).
019000     05  M-KEY-SEASON            PIC X(09).
019100 01  M-KEY REDEFINES M-KEY-WORK  PIC X(34).
019200 
019300*----------------------------------------------------------------*
019400* WORK TABLE HOLDS EVERY MATCH FOR THE TEAM/SEASON, IN ROUND     *
019500* ORDER AS READ.  THE LAST WINDOW-SIZE ENTRIES ARE THE FORM.     *
019600*----------------------------------------------------------------*
019700 01  FORM-TABLE.
019800     05  FORM-ENTRY OCCURS 40 TIMES.
019900         10  TF-ROUND            PIC 9(02).
020000         10  TF-POINTS           PIC 9(01).
020100         10  TF-WIN-FLAG         PIC 9(01).
020200         10  TF-DRAW-FLAG        PIC 9(01).
020300         10  TF-LOSS-FLAG        PIC 9(01).
020400         10  TF-GOALS-SCORED     PIC 9(02).
020500         10  TF-GOALS-CONCEDED   PIC 9(02).
020600 
020700 01  FORM-ACCUM COMP.
020800     05  FA-POINTS-SUM           PIC 9(03).
020900     05  FA-MAX-POINTS           PIC 9(03).
021000     05  FA-GOALS-SUM            PIC 9(03).
021100     05  FA-CONCEDED-SUM         PIC 9(03).
021200     05  FA-WINS                 PIC 9(02).
021300     05  FA-DRAWS                PIC 9(02).
021400     05  FA-LOSSES               PIC 9(02).
021500 
021600 01  FORM-STRING-AREA.
021700     05  FORM-CHAR OCCURS 40 TIMES PIC X.
021800 
021900 01  HEAD-LINE-1.
022000     05  FILLER                  PIC X(13) VALUE
022100         'RECENT FORM'.
022200     05  H-TEAM                  PIC X(25).
022300     05  FILLER                  PIC X(04) VALUE SPACE.
022400     05  H-SEASON                PIC X(09).
022500     05  FILLER                  PIC X(69) VALUE SPACES.
022600     05  FILLER                  PIC X(06) VALUE 'PAGE: '.
022700     05  H-PCTR                  PIC Z9.
022800 
022900 01  FORM-LINE.
023000     05  FILLER                  PIC X(08) VALUE SPACES.
023100     05  FILLER                  PIC X(06) VALUE 'FORM: '.
023200     05  FL-FORM-STRING          PIC X(40).
023300     05  FILLER                  PIC X(03) VALUE SPACES.
023400     05  FILLER                  PIC X(05) VALUE 'PTS: '.
023500     05  FL-PTS                  PIC ZZ9.
023600     05  FILLER                  PIC X(01) VALUE '/'.
023700     05  FL-MAX-PTS              PIC 9(03).
023800     05  FILLER                  PIC X(52) VALUE SPACES.
023900 
024000 01  DETAIL-LINE.
024100     05  FILLER                  PIC X(08) VALUE SPACES.
024200     05  FILLER                  PIC X(05) VALUE 'GF: '.
024300     05  DL-GF                   PIC ZZ9.
024400     05  FILLER                  PIC X(03) VALUE SPACES.
024500     05  FILLER                  PIC X(05) VALUE 'GA: '.
024600     05  DL-GA                   PIC ZZ9.
024700     05  FILLER                  PIC X(03) VALUE SPACES.
024800     05  FILLER                  PIC X(05) VALUE 'W-D-L'.
024900     05  FILLER                  PIC X(01) VALUE ':'.
025000     05  DL-W                    PIC Z9.
025100     05  FILLER                  PIC X(01) VALUE '-'.
025200     05  DL-D                    PIC Z9.
025300     05  FILLER                  PIC X(01) VALUE '-'.
025400     05  DL-L                    PIC Z9.
025500     05  FILLER                  PIC X(86) VALUE SPACES.
025600 
025700 PROCEDURE DIVISION.
025800 
025900 0000-CBLLGE04.
026000     PERFORM 1000-INIT.
026100     PERFORM 2000-MAINLINE
026200         UNTIL MORE-RECS = 'NO'.
026300     PERFORM 3000-CLOSING.
026400     STOP RUN.
026500 
026600 1000-INIT.
026700     MOVE FUNCTION CURRENT-DATE TO RUN-DATE-WORK.
026800     OPEN INPUT  RUN-PARM.
026900     READ RUN-PARM.
027000     CLOSE RUN-PARM.
027100     MOVE P-TEAM   TO P-KEY-TEAM.
027200     MOVE P-SEASON TO P-KEY-SEASON.
027300     IF P-WINDOW-SIZE NOT NUMERIC OR P-WINDOW-SIZE = ZERO
027400         MOVE 5 TO WINDOW-SIZE-WK
027500     ELSE
027600         MOVE P-WINDOW-SIZE TO WINDOW-SIZE-WK
027700     END-IF.
027800     OPEN INPUT  CLEAN-MATCH-IN.
027900     OPEN OUTPUT SUMRPT03.
028000     PERFORM 9000-READ.
028100 
028200 2000-MAINLINE.
028300     MOVE M-TEAM   TO M-KEY-TEAM.
028400     MOVE M-SEASON TO M-KEY-SEASON.
028500     IF M-KEY = P-KEY AND T-COUNT < 40
028600         ADD 1 TO T-COUNT
028700         MOVE M-ROUND           TO TF-ROUND (T-COUNT)
028800         MOVE M-POINTS          TO TF-POINTS (T-COUNT)
028900         MOVE M-WIN-FLAG        TO TF-WIN-FLAG (T-COUNT)
029000         MOVE M-DRAW-FLAG       TO TF-DRAW-FLAG (T-COUNT)
029100         MOVE M-LOSS-FLAG       TO TF-LOSS-FLAG (T-COUNT)
029200         MOVE M-GOALS-SCORED    TO TF-GOALS-SCORED (T-COUNT)
029300         MOVE M-GOALS-CONCEDED  TO TF-GOALS-CONCEDED (T-COUNT)
029400     END-IF.
029500     PERFORM 9000-READ.
029600 
029700 3000-CLOSING.
029800     IF T-COUNT > ZERO
029900         PERFORM 3100-BUILD-WINDOW
030000         PERFORM 9900-REPORT-HEADING
030100         PERFORM 3200-PRINT-FORM
030200     END-IF.
030300     CLOSE CLEAN-MATCH-IN.
030400     CLOSE SUMRPT03.
030500 
030600 3100-BUILD-WINDOW.
030700     COMPUTE T-START = T-COUNT - WINDOW-SIZE-WK + 1.
030800     IF T-START < 1
030900         MOVE 1 TO T-START
031000     END-IF.
031100     INITIALIZE FORM-ACCUM.
031200     MOVE SPACES TO FORM-STRING-AREA.
031300     MOVE ZERO TO FA-MAX-POINTS.
031400     PERFORM 3110-ACCUM-ONE
031500         VARYING T-SUB FROM T-START BY 1
031600         UNTIL T-SUB > T-COUNT.
031700 
031800 3110-ACCUM-ONE.
031900     ADD 3 TO FA-MAX-POINTS.
032000     ADD TF-POINTS (T-SUB)         TO FA-POINTS-SUM.
032100     ADD TF-GOALS-SCORED (T-SUB)   TO FA-GOALS-SUM.
032200     ADD TF-GOALS-CONCEDED (T-SUB) TO FA-CONCEDED-SUM.
032300     IF TF-WIN-FLAG (T-SUB) = 1
032400         ADD 1 TO FA-WINS
032500         MOVE 'W' TO FORM-CHAR (T-SUB - T-START + 1)
032600     END-IF.
032700     IF TF-DRAW-FLAG (T-SUB) = 1
032800         ADD 1 TO FA-DRAWS
032900         MOVE 'D' TO FORM-CHAR (T-SUB - T-START + 1)
033000     END-IF.
033100     IF TF-LOSS-FLAG (T-SUB) = 1
033200         ADD 1 TO FA-LOSSES
033300         MOVE 'L' TO FORM-CHAR (T-SUB - T-START + 1)
033400     END-IF.
033500 
033600 3200-PRINT-FORM.
033700     MOVE FORM-STRING-AREA TO FL-FORM-STRING.
033800     MOVE FA-POINTS-SUM    TO FL-PTS.
033900     MOVE FA-MAX-POINTS    TO FL-MAX-PTS.
034000     WRITE PRTLINE FROM FORM-LINE AFTER ADVANCING 2 LINES.
034100     MOVE FA-GOALS-SUM     TO DL-GF.
034200     MOVE FA-CONCEDED-SUM  TO DL-GA.
034300     MOVE FA-WINS          TO DL-W.
034400     MOVE FA-DRAWS         TO DL-D.
034500     MOVE FA-LOSSES        TO DL-L.
034600     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
034700 
034800 9000-READ.
034900     READ CLEAN-MATCH-IN
035000         AT END
035100             MOVE 'NO' TO MORE-RECS.
035200 
035300 9900-REPORT-HEADING.
035400     ADD 1 TO C-PCTR.
035500     MOVE C-PCTR   TO H-PCTR.
035600     MOVE P-TEAM   TO H-TEAM.
035700     MOVE P-SEASON TO H-SEASON.
035800     WRITE PRTLINE FROM HEAD-LINE-1 AFTER ADVANCING PAGE.
