000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLLGE05.
000300 AUTHOR.              ASHLEY LINDQUIST.
000400 INSTALLATION.        LINDQUIST DATA PROCESSING
000500                      DIVISION.
000600 DATE-WRITTEN.        05/23/88.
000700 DATE-COMPILED.       05/31/88.
000800 SECURITY.            COMPANY CONFIDENTIAL.
000900*--------------------------------------------------------------*
001000*                   CHANGE LOG / MAINTENANCE HISTORY            *
001100*--------------------------------------------------------------*
001200* DATE      BY    TICKET    DESCRIPTION
001300* --------  ----  --------  ------------------------------------
001400* 05/23/88  A.L.  REQ-0146  INITIAL RELEASE - LEAGUE TABLE FOR ONE
001500*                          SEASON
001600* 11/09/89  R.T.  REQ-0237  TIE BREAK EXTENDED TO GOAL DIFFERENCE
001700*                          THEN GOALS FOR
001800* 03/01/91  R.T.  REQ-0311  TABLE SIZE RAISED FROM 20 TO 24 TEAMS
001900* 08/14/93  J.K.  REQ-0392  CORRECTED BUBBLE PASS - WAS STOPPING
002000*                          ONE ROW SHORT
002100* 06/30/98  S.K.  REQ-0506  Y2K - RUN-DATE BREAKDOWN EXPANDED TO
002200*                          FOUR DIGIT YEAR
002300* 10/11/99  D.W.  REQ-0540  PAGE COUNTER, END-OF-FILE SWITCH AND
002400*                          TABLE SUBSCRIPT PULLED OUT TO
002500*                          STANDALONE 77-LEVELS PER SHOP STANDARD
002600*--------------------------------------------------------------*
002700****************************************************************
002800* LEAGUE TABLE FOR ONE SEASON.  READS EVERY CLEAN-MATCH RECORD *
002900* FOR THE SEASON NAMED ON THE RUN-PARM CARD, ACCUMULATES ONE   *
003000* ROW PER DISTINCT TEAM IN AN IN-STORAGE STANDINGS TABLE (A    *
003100* SEQUENTIAL SEARCH ON TEAM NAME SERVES AS THE CONTROL BREAK,  *
003200* NO SORT VERB IS AVAILABLE ON THIS STEP), THEN ORDERS THE     *
003300* TABLE WITH A DESCENDING BUBBLE PASS ON POINTS, THEN GOAL     *
003400* DIFFERENCE, THEN GOALS FOR, ASSIGNS POSITION, AND PRINTS.    *
003500****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS NUMERIC-SCAN IS '0' THRU '9'
004100     UPSI-0 ON STATUS  IS DIAG-SWITCH-ON
004200            OFF STATUS IS DIAG-SWITCH-OFF.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT RUN-PARM       ASSIGN TO RUNPARM
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700 
004800     SELECT CLEAN-MATCH-IN ASSIGN TO CLEANIN
004900         ORGANIZATION IS LINE SEQUENTIAL.
005000 
005100     SELECT STANDRPT       ASSIGN TO STANDRPT
005200         ORGANIZATION IS RECORD SEQUENTIAL.
005300 
005400 DATA DIVISION.
005500 FILE SECTION.
005600 
005700 FD  RUN-PARM
005800     LABEL RECORD IS STANDARD
005900     RECORD CONTAINS 40 CHARACTERS
006000     DATA RECORD IS P-REC.
006100 
006200 01  P-REC.
006300     05  P-SEASON                PIC X(09).
006400     05  FILLER                  PIC X(31).
006500 
006600 FD  CLEAN-MATCH-IN
006700     LABEL RECORD IS STANDARD
006800     RECORD CONTAINS 450 CHARACTERS
006900     DATA RECORD IS M-REC.
007000 
007100 01  M-REC.
007200     05  M-SEASON                 PIC X(09).
007300     05  M-ROUND                  PIC 9(02).
007400     05  M-MATCH-DATE             PIC X(30).
007500     05  M-TEAM                   PIC X(25).
007600     05  M-OPPONENT               PIC X(25).
007700     05  M-SIDE                   PIC X(04).
007800     05  M-MATCH-LABEL            PIC X(55).
007900     05  M-SCORE                  PIC X(07).
008000     05  M-POINTS                 PIC 9(01).
008100     05  M-GOALS-SCORED           PIC 9(02).
008200     05  M-GOALS-CONCEDED         PIC 9(02).
008300     05  M-BALL-POSSESSION        PIC X(06).
008400     05  M-XG                     PIC 9(02)V99.
008500     05  M-XG-OPEN-PLAY           PIC 9(02)V99.
008600     05  M-XG-SET-PLAY            PIC 9(02)V99.
008700     05  M-NON-PEN-XG             PIC 9(02)V99.
008800     05  M-XGOT                   PIC 9(02)V99.
008900     05  M-TOTAL-SHOTS            PIC 9(02).
009000     05  M-SHOTS-ON-TARGET        PIC 9(02).
009100     05  M-SHOTS-OFF-TARGET       PIC 9(02).
009200     05  M-BLOCKED-SHOTS          PIC 9(02).
009300     05  M-HIT-WOODWORK           PIC 9(02).
009400     05  M-SHOTS-INSIDE-BOX       PIC 9(02).
009500     05  M-SHOTS-OUTSIDE-BOX      PIC 9(02).
009600     05  M-BIG-CHANCES            PIC 9(02).
009700     05  M-BIG-CHANCES-MISSED     PIC 9(02).
009800     05  M-ACC-PASS-TXT           PIC X(12).
009900     05  M-PASSES                 PIC 9(04).
010000     05  M-OWN-HALF               PIC 9(04).
010100     05  M-OPP-HALF               PIC 9(04).
010200     05  M-ACC-LBALL-TXT          PIC X(12).
010300     05  M-ACC-CROSS-TXT          PIC X(12).
010400     05  M-THROWS                 PIC 9(02).
010500     05  M-TOUCH-OPP-BOX          PIC 9(03).
010600     05  M-CORNERS                PIC 9(02).
010700     05  M-OFFSIDES               PIC 9(02).
010800     05  M-FOULS                  PIC 9(02).
010900     05  M-YELLOW-CARDS           PIC 9(02).
011000     05  M-RED-CARDS              PIC 9(01).
011100     05  M-TACKLES                PIC 9(03).
011200     05  M-INTERCEPTIONS          PIC 9(03).
011300     05  M-BLOCKS                 PIC 9(02).
011400     05  M-CLEARANCES             PIC 9(03).
011500     05  M-KEEPER-SAVES           PIC 9(02).
011600     05  M-DUELS-WON-TXT          PIC X(12).
011700     05  M-GRD-DUELS-TXT          PIC X(12).
011800     05  M-AER-DUELS-TXT          PIC X(12).
011900     05  M-SUCC-DRIB-TXT          PIC X(12).
012000     05  M-POSS-PCT               PIC 9(03)V9.
012100     05  M-ACC-PASS-CNT           PIC 9(04).
012200     05  M-ACC-PASS-PCT           PIC V999.
012300     05  M-ACC-LBALL-CNT          PIC 9(04).
012400     05  M-ACC-LBALL-PCT          PIC V999.
012500     05  M-ACC-CROSS-CNT          PIC 9(04).
012600     05  M-ACC-CROSS-PCT          PIC V999.
012700     05  M-DUELS-WON-CNT          PIC 9(04).
012800     05  M-DUELS-WON-PCT          PIC V999.
012900     05  M-GRD-DUELS-CNT          PIC 9(04).
013000     05  M-GRD-DUELS-PCT          PIC V999.
013100     05  M-AER-DUELS-CNT          PIC 9(04).
013200     05  M-AER-DUELS-PCT          PIC V999.
013300     05  M-SUCC-DRIB-CNT          PIC 9(04).
013400     05  M-SUCC-DRIB-PCT          PIC V999.
013500     05  M-XG-DIFF                PIC S9(02)V99.
013600     05  M-SHOT-CONV-PCT          PIC 9(03)V9.
013700     05  M-SOT-PCT                PIC 9(03)V9.
013800     05  M-BIGCH-CONV-PCT         PIC 9(03)V9.
013900     05  M-INBOX-PCT              PIC 9(03)V9.
014000     05  M-WIN-FLAG               PIC 9(01).
014100     05  M-DRAW-FLAG              PIC 9(01).
014200     05  M-LOSS-FLAG              PIC 9(01).
014300     05  M-CS-FLAG                PIC 9(01).
014400     05  M-GOAL-DIFF              PIC S9(02).
014500     05  M-DEF-ACTIONS            PIC 9(03).
014600     05  M-OPP-HALF-PCT           PIC 9(03)V9.
014700     05  M-XG-OPEN-RATIO          PIC 9V999.
014800     05  M-XG-SET-RATIO           PIC 9V999.
014900     05  M-XG-PER-SHOT            PIC 9V999.
015000     05  M-WOODWORK-RATE          PIC 9(03)V9.
015100     05  M-BLOCKED-RATE           PIC 9(03)V9.
015200     05  M-OFFTGT-RATE            PIC 9(03)V9.
015300     05  M-POSS-CATEGORY          PIC X(01).
015400     05  FILLER                  PIC X(10).
015500 
015600 FD  STANDRPT
015700     LABEL RECORD IS OMITTED
015800     RECORD CONTAINS 132 CHARACTERS
015900     LINAGE IS 60 WITH FOOTING AT 55
016000     DATA RECORD IS PRTLINE.
016100 
016200 01  PRTLINE                     PIC X(132).
016300 
016400 WORKING-STORAGE SECTION.
016500 77  C-PCTR                      PIC 99      COMP VALUE 0.
016600 77  MORE-RECS                   PIC XXX     VALUE 'YES'.
016700 77  T-SUB                       PIC S9(04)  COMP VALUE 0.
016800 01  WORK-AREA.
016900     05  T-TEAM-COUNT            PIC S9(04)  COMP VALUE 0.
017000     05  T-FOUND-SUB             PIC S9(04)  COMP VALUE 0.
017100     05  SWAP-MADE-SW            PIC X(03)   VALUE 'NO'.
017200 01  RUN-DATE-WORK.
017300     05  RUN-DATE-CC        PIC 99.
017400     05  RUN-DATE-YY        PIC 99.
017500     05  RUN-DATE-MM        PIC 99.
017600     05  RUN-DATE-DD        PIC 99.
017700 01  RUN-DATE-NUM REDEFINES RUN-DATE-WORK
017800                      PIC 9(08).
017900 
018000*----------------------------------------------------------------*
018100* SECOND REDEFINE: THE SEASON FILTER KEY.  THIRD REDEFINE IS A   *
018200* SWAP-WORK VIEW OF ONE STANDINGS ROW, USED BY THE BUBBLE PASS.  *
018300*----------------------------------------------------------------*
018400 01  M-SEASON-KEY                PIC X(09).
018500 
018600 01  STANDINGS-TABLE.
018700     05  STANDINGS-ROW OCCURS 24 TIMES.
018800         10  T-TEAM              PIC X(25).
018900         10  T-PLAYED            PIC 9(02) COMP.
019000         10  T-WINS              PIC 9(02) COMP.
019100         10  T-DRAWS             PIC 9(02) COMP.
019200         10  T-LOSSES            PIC 9(02) COMP.
019300         10  T-GOALS-FOR         PIC 9(03) COMP.
019400         10  T-GOALS-AGAINST     PIC 9(03) COMP.
019500         10  T-GOAL-DIFF         PIC S9(03) COMP.
019600         10  T-POINTS            PIC 9(03) COMP.
019700 
019800 01  SWAP-ROW-WORK.
019900     05  SWAP-TEAM               PIC X(25).
020000     05  SWAP-PLAYED             PIC 9(02) COMP.
020100     05  SWAP-WINS               PIC 9(02) COMP.
020200     05  SWAP-DRAWS              PIC 9(02) COMP.
020300     05  SWAP-LOSSES             PIC 9(02) COMP.
020400     05  SWAP-GOALS-FOR          PIC 9(03) COMP.
020500     05  SWAP-GOALS-AGAINST      PIC 9(03) COMP.
020600     05  SWAP-GOAL-DIFF          PIC S9(03) COMP.
020700     05  SWAP-POINTS             PIC 9(03) COMP.
020800 01  SWAP-ROW REDEFINES SWAP-ROW-WORK.
020900     05  SWAP-ROW-IMAGE          PIC X(20) COMP.
021000 
021100 01  HEAD-LINE-1.
021200     05  FILLER                  PIC X(13) VALUE 'LEAGUE TABLE'.
021300     05  H-SEASON                PIC X(09).
021400     05  FILLER                  PIC X(88) VALUE SPACES.
021500     05  FILLER                  PIC X(06) VALUE 'PAGE: '.
021600     05  H-PCTR                  PIC Z9.
021700 
021800 01  COLUMN-HEAD-LINE.
021900     05  FILLER                  PIC X(04) VALUE 'POS '.
022000     05  FILLER                  PIC X(26) VALUE 'TEAM'.
022100     05  FILLER                  PIC X(04) VALUE ' P  '.
022200     05  FILLER                  PIC X(04) VALUE ' W  '.
022300     05  FILLER                  PIC X(04) VALUE ' D  '.
022400     05  FILLER                  PIC X(04) VALUE ' L  '.
022500     05  FILLER                  PIC X(05) VALUE ' GF  '.
022600     05  FILLER                  PIC X(05) VALUE ' GA  '.
022700     05  FILLER                  PIC X(05) VALUE ' GD  '.
022800     05  FILLER                  PIC X(05) VALUE 'PTS'.
022900     05  FILLER                  PIC X(66) VALUE SPACES.
023000 
023100 01  EDIT-GOAL-DIFF-WORK.
023200     05  EDIT-GOAL-DIFF          PIC S9(03).
023300 01  EDIT-GOAL-DIFF-VIEW REDEFINES EDIT-GOAL-DIFF-WORK.
023400     05  EDIT-GOAL-DIFF-SIGN     PIC X(01).
023500     05  EDIT-GOAL-DIFF-DIGITS   PIC X(03).
023600 
023700 01  DETAIL-LINE.
023800     05  D-POS                   PIC Z9.
023900     05  FILLER                  PIC X(02) VALUE SPACES.
024000     05  D-TEAM                  PIC X(25).
024100     05  D-PLAYED                PIC ZZ9.
024200     05  D-WINS                  PIC ZZ9.
024300     05  D-DRAWS                 PIC ZZ9.
024400     05  D-LOSSES                PIC ZZ9.
024500     05  D-GOALS-FOR             PIC ZZZ9.
024600     05  D-GOALS-AGAINST         PIC ZZZ9.
024700     05  D-GOAL-DIFF             PIC -ZZ9.
024800     05  D-POINTS                PIC ZZZ9.
024900     05  FILLER                  PIC X(87) VALUE SPACES.
025000 
025100 PROCEDURE DIVISION.
025200 
025300 0000-CBLLGE05.
025400     PERFORM 1000-INIT.
025500     PERFORM 2000-MAINLINE
025600         UNTIL MORE-RECS = 'NO'.
025700     PERFORM 3000-CLOSING.
025800     STOP RUN.
025900 
026000 1000-INIT.
026100     MOVE FUNCTION CURRENT-DATE TO RUN-DATE-WORK.
026200     INITIALIZE STANDINGS-TABLE.
026300     OPEN INPUT  RUN-PARM.
026400     READ RUN-PARM.
026500     CLOSE RUN-PARM.
026600     MOVE P-SEASON TO M-SEASON-KEY.
026700     OPEN INPUT  CLEAN-MATCH-IN.
026800     OPEN OUTPUT STANDRPT.
026900     PERFORM 9000-READ.
027000 
027100 2000-MAINLINE.
027200     IF M-SEASON = M-SEASON-KEY
027300         PERFORM 2100-FIND-OR-ADD-TEAM
027400         PERFORM 2200-ACCUMULATE
027500     END-IF.
027600     PERFORM 9000-READ.
027700 
027800 2100-FIND-OR-ADD-TEAM.
027900     MOVE ZERO TO T-FOUND-SUB.
028000     PERFORM 2110-SEARCH-TEAM
028100         VARYING T-SUB FROM 1 BY 1
028200         UNTIL T-SUB > T-TEAM-COUNT.
028300     IF T-FOUND-SUB = ZERO
028400         ADD 1 TO T-TEAM-COUNT
028500         MOVE T-TEAM-COUNT TO T-FOUND-SUB
028600         MOVE M-TEAM TO T-TEAM (T-FOUND-SUB)
028700     END-IF.
028800 
028900 2110-SEARCH-TEAM.
029000     IF T-FOUND-SUB = ZERO
029100         IF T-TEAM (T-SUB) = M-TEAM
029200             MOVE T-SUB TO T-FOUND-SUB
029300         END-IF
029400     END-IF.
029500 
029600 2200-ACCUMULATE.
029700     ADD 1 TO T-PLAYED (T-FOUND-SUB).
029800     ADD M-GOALS-SCORED   TO T-GOALS-FOR (T-FOUND-SUB).
029900     ADD M-GOALS-CONCEDED TO T-GOALS-AGAINST (T-FOUND-SUB).
030000     ADD M-POINTS         TO T-POINTS (T-FOUND-SUB).
030100     IF M-WIN-FLAG = 1
030200         ADD 1 TO T-WINS (T-FOUND-SUB)
030300     END-IF.
030400     IF M-DRAW-FLAG = 1
030500         ADD 1 TO T-DRAWS (T-FOUND-SUB)
030600     END-IF.
030700     IF M-LOSS-FLAG = 1
030800         ADD 1 TO T-LOSSES (T-FOUND-SUB)
030900     END-IF.
031000     COMPUTE T-GOAL-DIFF (T-FOUND-SUB) =
031100         T-GOALS-FOR (T-FOUND-SUB) -
031200         T-GOALS-AGAINST (T-FOUND-SUB).
031300 
031400 3000-CLOSING.
031500     PERFORM 3100-BUBBLE-SORT.
031600     PERFORM 9900-REPORT-HEADING.
031700     PERFORM 3200-PRINT-TABLE
031800         VARYING T-SUB FROM 1 BY 1
031900         UNTIL T-SUB > T-TEAM-COUNT.
032000     CLOSE CLEAN-MATCH-IN.
032100     CLOSE STANDRPT.
032200 
032300 3100-BUBBLE-SORT.
032400     MOVE 'YES' TO SWAP-MADE-SW.
032500     PERFORM 3110-BUBBLE-PASS
032600         UNTIL SWAP-MADE-SW = 'NO'.
032700 
032800 3110-BUBBLE-PASS.
032900     MOVE 'NO' TO SWAP-MADE-SW.
033000     PERFORM 3120-COMPARE-ADJACENT
033100         VARYING T-SUB FROM 1 BY 1
033200         UNTIL T-SUB > T-TEAM-COUNT - 1.
033300 
033400 3120-COMPARE-ADJACENT.
033500     IF T-POINTS (T-SUB) < T-POINTS (T-SUB + 1)
033600         PERFORM 3130-SWAP-ROWS
033700     ELSE
033800         IF T-POINTS (T-SUB) = T-POINTS (T-SUB + 1)
033900             IF T-GOAL-DIFF (T-SUB) < T-GOAL-DIFF (T-SUB + 1)
034000                 PERFORM 3130-SWAP-ROWS
034100             ELSE
034200                 IF T-GOAL-DIFF (T-SUB) = T-GOAL-DIFF (T-SUB + 1)
034300                     IF T-GOALS-FOR (T-SUB) <
034400                             T-GOALS-FOR (T-SUB + 1)
034500                         PERFORM 3130-SWAP-ROWS
034600                     END-IF
034700                 END-IF
034800             END-IF
034900         END-IF
035000     END-IF.
035100 
035200 3130-SWAP-ROWS.
035300     MOVE STANDINGS-ROW (T-SUB)     TO SWAP-ROW-WORK.
035400     MOVE STANDINGS-ROW (T-SUB + 1) TO STANDINGS-ROW (T-SUB).
035500     MOVE SWAP-ROW-WORK              TO STANDINGS-ROW (T-SUB + 1).
035600     MOVE 'YES' TO SWAP-MADE-SW.
035700 
035800 3200-PRINT-TABLE.
035900     MOVE T-SUB               TO D-POS.
036000     MOVE T-TEAM (T-SUB)      TO D-TEAM.
036100     MOVE T-PLAYED (T-SUB)    TO D-PLAYED.
036200     MOVE T-WINS (T-SUB)      TO D-WINS.
036300     MOVE T-DRAWS (T-SUB)     TO D-DRAWS.
036400     MOVE T-LOSSES (T-SUB)    TO D-LOSSES.
036500     MOVE T-GOALS-FOR (T-SUB) TO D-GOALS-FOR.
036600     MOVE T-GOALS-AGAINST (T-SUB) TO D-GOALS-AGAINST.
036700     MOVE T-GOAL-DIFF (T-SUB) TO EDIT-GOAL-DIFF.
036800     MOVE EDIT-GOAL-DIFF      TO D-GOAL-DIFF.
036900     MOVE T-POINTS (T-SUB)    TO D-POINTS.
037000     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
037100 
037200 9000-READ.
037300     READ CLEAN-MATCH-IN
037400         AT END
037500             MOVE 'NO' TO MORE-RECS.
037600 
037700 9900-REPORT-HEADING.
037800     ADD 1 TO C-PCTR.
037900     MOVE C-PCTR   TO H-PCTR.
038000     MOVE P-SEASON TO H-SEASON.
038100     WRITE PRTLINE FROM HEAD-LINE-1 AFTER ADVANCING PAGE.
038200     WRITE PRTLINE FROM COLUMN-HEAD-LINE AFTER ADVANCING 2 LINES.
