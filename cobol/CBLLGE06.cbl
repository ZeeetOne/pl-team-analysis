000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLLGE06.
000300 AUTHOR.              ASHLEY LINDQUIST.
000400 INSTALLATION.        LINDQUIST DATA PROCESSING
000500                      DIVISION.
000600 DATE-WRITTEN.        07/11/88.
000700 DATE-COMPILED.       07/19/88.
000800 SECURITY.            COMPANY CONFIDENTIAL.
000900*--------------------------------------------------------------*
001000*                   CHANGE LOG / MAINTENANCE HISTORY            *
001100*--------------------------------------------------------------*
001200* DATE      BY    TICKET    DESCRIPTION
001300* --------  ----  --------  ------------------------------------
001400* 07/11/88  A.L.  REQ-0151  INITIAL RELEASE - TEAM TREND REPORT,
001500*                          ONE SEASON
001600* 02/18/90  R.T.  REQ-0258  ROLLING WINDOW NARROWED TO 5 MATCHES
001700*                          PER SPEC
001800* 09/06/92  J.K.  REQ-0344  ADDED ROLLING MEAN POSSESSION COLUMN
001900* 07/02/98  S.K.  REQ-0509  Y2K - RUN-DATE BREAKDOWN EXPANDED TO
002000*                          FOUR DIGIT YEAR
002100* 02/11/99  D.W.  REQ-0532  ADDED PTS COLUMN - ROUND POINTS WERE
002200*                          ROLLED INTO
002300* 02/11/99  D.W.  REQ-0532  CUM PTS ONLY AND NEVER PRINTED ON
002400*                          THEIR OWN
002500* 02/11/99  D.W.  REQ-0532  AVG POS(5) WAS EDITED WITH NO DECIMAL
002600*                          - WIDENED
002700* 02/11/99  D.W.  REQ-0532  TO SHOW ONE DECIMAL PLACE LIKE THE
002800*                          OTHER ROLLS
002900* 10/11/99  D.W.  REQ-0540  PAGE COUNTER, END-OF-FILE SWITCH AND
003000*                          TABLE SUBSCRIPT PULLED OUT TO
003100*                          STANDALONE 77-LEVELS PER SHOP STANDARD
003200*--------------------------------------------------------------*
003300****************************************************************
003400* TEAM TREND REPORT FOR ONE TEAM, ONE SEASON.  LOADS THE       *
003500* TEAM'S MATCHES IN ROUND ORDER INTO A WORK TABLE, THEN WALKS  *
003600* THE TABLE ONCE PRINTING RUNNING CUMULATIVE POINTS AND THE    *
003700* FIVE MATCH ROLLING MEAN OF GOALS, EXPECTED GOALS, GOALS      *
003800* CONCEDED AND POSSESSION.  WHEN FEWER THAN FIVE MATCHES HAVE  *
003900* BEEN PLAYED THE WINDOW SHRINKS TO WHAT IS AVAILABLE.         *
004000****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS NUMERIC-SCAN IS '0' THRU '9'
004600     UPSI-0 ON STATUS  IS DIAG-SWITCH-ON
004700            OFF STATUS IS DIAG-SWITCH-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT RUN-PARM       ASSIGN TO RUNPARM
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200 
005300     SELECT CLEAN-MATCH-IN ASSIGN TO CLEANIN
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500 
005600     SELECT TRENDRPT       ASSIGN TO TRENDRPT
005700         ORGANIZATION IS RECORD SEQUENTIAL.
005800 
005900 DATA DIVISION.
006000 FILE SECTION.
006100 
006200 FD  RUN-PARM
006300     LABEL RECORD IS STANDARD
006400     RECORD CONTAINS 40 CHARACTERS
006500     DATA RECORD IS P-REC.
006600 
006700 01  P-REC.
006800     05  P-TEAM                  PIC X(25).
006900     05  P-SEASON                PIC X(09).
007000     05  FILLER                  PIC X(06).
007100 
007200 FD  CLEAN-MATCH-IN
007300     LABEL RECORD IS STANDARD
007400     RECORD CONTAINS 450 CHARACTERS
007500     DATA RECORD IS M-REC.
007600 
007700 01  M-REC.
007800     05  M-SEASON                 PIC X(09).
007900     05  M-ROUND                  PIC 9(02).
008000     05  M-MATCH-DATE             PIC X(30).
008100     05  M-TEAM                   PIC X(25).
008200     05  M-OPPONENT               PIC X(25).
008300     05  M-SIDE                   PIC X(04).
008400     05  M-MATCH-LABEL            PIC X(55).
008500     05  M-SCORE                  PIC X(07).
008600     05  M-POINTS                 PIC 9(01).
008700     05  M-GOALS-SCORED           PIC 9(02).
008800     05  M-GOALS-CONCEDED         PIC 9(02).
008900     05  M-BALL-POSSESSION        PIC X(06).
009000     05  M-XG                     PIC 9(02)V99.
009100     05  M-XG-OPEN-PLAY           PIC 9(02)V99.
009200     05  M-XG-SET-PLAY            PIC 9(02)V99.
009300     05  M-NON-PEN-XG             PIC 9(02)V99.
009400     05  M-XGOT                   PIC 9(02)V99.
009500     05  M-TOTAL-SHOTS            PIC 9(02).
009600     05  M-SHOTS-ON-TARGET        PIC 9(02).
009700     05  M-SHOTS-OFF-TARGET       PIC 9(02).
009800     05  M-BLOCKED-SHOTS          PIC 9(02).
009900     05  M-HIT-WOODWORK           PIC 9(02).
010000     05  M-SHOTS-INSIDE-BOX       PIC 9(02).
010100     05  M-SHOTS-OUTSIDE-BOX      PIC 9(02).
010200     05  M-BIG-CHANCES            PIC 9(02).
010300     05  M-BIG-CHANCES-MISSED     PIC 9(02).
010400     05  M-ACC-PASS-TXT           PIC X(12).
010500     05  M-PASSES                 PIC 9(04).
010600     05  M-OWN-HALF               PIC 9(04).
010700     05  M-OPP-HALF               PIC 9(04).
010800     05  M-ACC-LBALL-TXT          PIC X(12).
010900     05  M-ACC-CROSS-TXT          PIC X(12).
011000     05  M-THROWS                 PIC 9(02).
011100     05  M-TOUCH-OPP-BOX          PIC 9(03).
011200     05  M-CORNERS                PIC 9(02).
011300     05  M-OFFSIDES               PIC 9(02).
011400     05  M-FOULS                  PIC 9(02).
011500     05  M-YELLOW-CARDS           PIC 9(02).
011600     05  M-RED-CARDS              PIC 9(01).
011700     05  M-TACKLES                PIC 9(03).
011800     05  M-INTERCEPTIONS          PIC 9(03).
011900     05  M-BLOCKS                 PIC 9(02).
012000     05  M-CLEARANCES             PIC 9(03).
012100     05  M-KEEPER-SAVES           PIC 9(02).
012200     05  M-DUELS-WON-TXT          PIC X(12).
012300     05  M-GRD-DUELS-TXT          PIC X(12).
012400     05  M-AER-DUELS-TXT          PIC X(12).
012500     05  M-SUCC-DRIB-TXT          PIC X(12).
012600     05  M-POSS-PCT               PIC 9(03)V9.
012700     05  M-ACC-PASS-CNT           PIC 9(04).
012800     05  M-ACC-PASS-PCT           PIC V999.
012900     05  M-ACC-LBALL-CNT          PIC 9(04).
013000     05  M-ACC-LBALL-PCT          PIC V999.
013100     05  M-ACC-CROSS-CNT          PIC 9(04).
013200     05  M-ACC-CROSS-PCT          PIC V999.
013300     05  M-DUELS-WON-CNT          PIC 9(04).
013400     05  M-DUELS-WON-PCT          PIC V999.
013500     05  M-GRD-DUELS-CNT          PIC 9(04).
013600     05  M-GRD-DUELS-PCT          PIC V999.
013700     05  M-AER-DUELS-CNT          PIC 9(04).
013800     05  M-AER-DUELS-PCT          PIC V999.
013900     05  M-SUCC-DRIB-CNT          PIC 9(04).
014000     05  M-SUCC-DRIB-PCT          PIC V999.
014100     05  M-XG-DIFF                PIC S9(02)V99.
014200     05  M-SHOT-CONV-PCT          PIC 9(03)V9.
014300     05  M-SOT-PCT                PIC 9(03)V9.
014400     05  M-BIGCH-CONV-PCT         PIC 9(03)V9.
014500     05  M-INBOX-PCT              PIC 9(03)V9.
014600     05  M-WIN-FLAG               PIC 9(01).
014700     05  M-DRAW-FLAG              PIC 9(01).
014800     05  M-LOSS-FLAG              PIC 9(01).
014900     05  M-CS-FLAG                PIC 9(01).
015000     05  M-GOAL-DIFF              PIC S9(02).
015100     05  M-DEF-ACTIONS            PIC 9(03).
015200     05  M-OPP-HALF-PCT           PIC 9(03)V9.
015300     05  M-XG-OPEN-RATIO          PIC 9V999.
015400     05  M-XG-SET-RATIO           PIC 9V999.
015500     05  M-XG-PER-SHOT            PIC 9V999.
015600     05  M-WOODWORK-RATE          PIC 9(03)V9.
015700     05  M-BLOCKED-RATE           PIC 9(03)V9.
015800     05  M-OFFTGT-RATE            PIC 9(03)V9.
015900     05  M-POSS-CATEGORY          PIC X(01).
016000     05  FILLER                  PIC X(10).
016100 
016200 FD  TRENDRPT
016300     LABEL RECORD IS OMITTED
016400     RECORD CONTAINS 132 CHARACTERS
016500     LINAGE IS 60 WITH FOOTING AT 55
016600     DATA RECORD IS PRTLINE.
016700 
016800 01  PRTLINE                     PIC X(132).
016900 
017000 WORKING-STORAGE SECTION.
017100 77  C-PCTR                      PIC 99      COMP VALUE 0.
017200 77  MORE-RECS                   PIC XXX     VALUE 'YES'.
017300 77  T-SUB                       PIC S9(04)  COMP VALUE 0.
017400 01  WORK-AREA.
017500     05  T-COUNT                 PIC S9(04)  COMP VALUE 0.
017600     05  T-START                 PIC S9(04)  COMP VALUE 0.
017700     05  W-SUB                   PIC S9(04)  COMP VALUE 0.
017800     05  W-COUNT                 PIC S9(04)  COMP VALUE 0.
017900     05  CUM-POINTS              PIC S9(05)  COMP VALUE 0.
018000 01  RUN-DATE-WORK.
018100     05  RUN-DATE-CC        PIC 99.
018200     05  RUN-DATE-YY        PIC 99.
018300     05  RUN-DATE-MM        PIC 99.
018400     05  RUN-DATE-DD        PIC 99.
018500 01  RUN-DATE-NUM REDEFINES RUN-DATE-WORK
018600                      PIC 9(08).
018700 
018800*----------------------------------------------------------------*
018900* SECOND REDEFINE: THE TEAM/SEASON FILTER KEY.  THIRD REDEFINE  *
019000* IS THE ROLLING MEAN WORK AREA VIEWED AS ONE PACKED LINE.       *
019100*----------------------------------------------------------------*
019200 01  P-KEY-WORK.
019300     05  P-KEY-TEAM              PIC X(25).
019400     05  P-KEY-SEASON            PIC X(09).
019500 01  P-KEY REDEFINES P-KEY-WORK  PIC X(34).
019600 
019700 01  M-KEY-WORK.
019800     05  M-KEY-TEAM              PIC X(25).
019900     05  M-KEY-SEASON            PIC X(09).
020000 01  M-KEY REDEFINES M-KEY-WORK  PIC X(34).
020100 
020200 01  TREND-TABLE.
020300     05  TREND-ROW OCCURS 40 TIMES.
020400         10  TR-ROUND            PIC 9(02)   COMP.
020500         10  TR-POINTS           PIC 9(01)   COMP.
020600         10  TR-GOALS-SCORED     PIC 9(02)   COMP.
020700         10  TR-GOALS-CONCEDED   PIC 9(02)   COMP.
020800         10  TR-XG-FOR           PIC 9(02)V99 COMP-3.
020900         10  TR-POSS-PCT         PIC 9(03)V9 COMP-3.
021000 
021100 01  ROLL-SUM-WORK.
021200     05  RS-GOALS-SUM            PIC S9(05) COMP VALUE 0.
021300     05  RS-CONCEDED-SUM         PIC S9(05) COMP VALUE 0.
021400     05  RS-XG-SUM               PIC S9(05)V99 COMP-3 VALUE 0.
021500     05  RS-POSS-SUM             PIC S9(07) COMP VALUE 0.
021600 01  ROLL-SUM-LINE REDEFINES ROLL-SUM-WORK.
021700     05  FILLER                  PIC X(19).
021800 
021900 01  ROLL-RESULT.
022000     05  RR-AVG-GOALS            PIC Z9.99.
022100     05  RR-AVG-CONCEDED         PIC Z9.99.
022200     05  RR-AVG-XG               PIC Z9.99.
022300     05  RR-AVG-POSS             PIC Z9.9.
022400 
022500 01  HEAD-LINE-1.
022600     05  FILLER                  PIC X(06) VALUE 'TREND '.
022700     05  H-TEAM                  PIC X(25).
022800     05  H-SEASON                PIC X(09).
022900     05  FILLER                  PIC X(73) VALUE SPACES.
023000     05  FILLER                  PIC X(06) VALUE 'PAGE: '.
023100     05  H-PCTR                  PIC Z9.
023200 
023300 01  COLUMN-HEAD-LINE.
023400     05  FILLER                  PIC X(06) VALUE 'RND '.
023500     05  FILLER                  PIC X(04) VALUE 'PTS '.
023600     05  FILLER                  PIC X(09) VALUE 'CUM PTS  '.
023700     05  FILLER                  PIC X(11) VALUE 'AVG GF(5) '.
023800     05  FILLER                  PIC X(11) VALUE 'AVG GA(5) '.
023900     05  FILLER                  PIC X(11) VALUE 'AVG XG(5) '.
024000     05  FILLER                  PIC X(12) VALUE 'AVG POS(5) '.
024100     05  FILLER                  PIC X(68) VALUE SPACES.
024200 
024300 01  DETAIL-LINE.
024400     05  D-ROUND                 PIC Z9.
024500     05  FILLER                  PIC X(02) VALUE SPACES.
024600     05  D-POINTS                PIC Z9.
024700     05  FILLER                  PIC X(03) VALUE SPACES.
024800     05  D-CUM-POINTS            PIC ZZZ9.
024900     05  FILLER                  PIC X(05) VALUE SPACES.
025000     05  D-AVG-GOALS             PIC Z9.99.
025100     05  FILLER                  PIC X(05) VALUE SPACES.
025200     05  D-AVG-CONCEDED          PIC Z9.99.
025300     05  FILLER                  PIC X(05) VALUE SPACES.
025400     05  D-AVG-XG                PIC Z9.99.
025500     05  FILLER                  PIC X(05) VALUE SPACES.
025600     05  D-AVG-POSS              PIC Z9.9.
025700     05  FILLER                  PIC X(80) VALUE SPACES.
025800 
025900 PROCEDURE DIVISION.
026000 
026100 0000-CBLLGE06.
026200     PERFORM 1000-INIT.
026300     PERFORM 2000-MAINLINE
026400         UNTIL MORE-RECS = 'NO'.
026500     PERFORM 3000-CLOSING.
026600     STOP RUN.
026700 
026800 1000-INIT.
026900     MOVE FUNCTION CURRENT-DATE TO RUN-DATE-WORK.
027000     OPEN INPUT  RUN-PARM.
027100     READ RUN-PARM.
027200     CLOSE RUN-PARM.
027300     MOVE P-TEAM   TO P-KEY-TEAM.
027400     MOVE P-SEASON TO P-KEY-SEASON.
027500     OPEN INPUT  CLEAN-MATCH-IN.
027600     OPEN OUTPUT TRENDRPT.
027700     PERFORM 9000-READ.
027800 
027900 2000-MAINLINE.
028000     MOVE M-TEAM   TO M-KEY-TEAM.
028100     MOVE M-SEASON TO M-KEY-SEASON.
028200     IF M-KEY = P-KEY
028300         PERFORM 2100-LOAD-ROW
028400     END-IF.
028500     PERFORM 9000-READ.
028600 
028700 2100-LOAD-ROW.
028800     IF T-COUNT < 40
028900         ADD 1 TO T-COUNT
029000         MOVE M-ROUND           TO TR-ROUND (T-COUNT)
029100         MOVE M-POINTS          TO TR-POINTS (T-COUNT)
029200         MOVE M-GOALS-SCORED    TO TR-GOALS-SCORED (T-COUNT)
029300         MOVE M-GOALS-CONCEDED  TO TR-GOALS-CONCEDED (T-COUNT)
029400         MOVE M-XG          TO TR-XG-FOR (T-COUNT)
029500         MOVE M-POSS-PCT  TO TR-POSS-PCT (T-COUNT)
029600     END-IF.
029700 
029800 3000-CLOSING.
029900     IF T-COUNT > 0
030000         MOVE P-TEAM   TO H-TEAM
030100         MOVE P-SEASON TO H-SEASON
030200         PERFORM 9900-REPORT-HEADING
030300         PERFORM 3100-PRINT-ONE-ROUND
030400             VARYING T-SUB FROM 1 BY 1
030500             UNTIL T-SUB > T-COUNT
030600     END-IF.
030700     CLOSE CLEAN-MATCH-IN.
030800     CLOSE TRENDRPT.
030900 
031000 3100-PRINT-ONE-ROUND.
031100     ADD TR-POINTS (T-SUB) TO CUM-POINTS.
031200     PERFORM 3200-BUILD-WINDOW.
031300     PERFORM 3300-PRINT-DETAIL.
031400 
031500 3200-BUILD-WINDOW.
031600     COMPUTE T-START = T-SUB - 5 + 1.
031700     IF T-START < 1
031800         MOVE 1 TO T-START
031900     END-IF.
032000     MOVE ZERO TO RS-GOALS-SUM RS-CONCEDED-SUM
032100                  RS-XG-SUM RS-POSS-SUM.
032200     COMPUTE W-COUNT = T-SUB - T-START + 1.
032300     PERFORM 3210-ACCUM-WINDOW-ROW
032400         VARYING W-SUB FROM T-START BY 1
032500         UNTIL W-SUB > T-SUB.
032600     COMPUTE RR-AVG-GOALS    ROUNDED = RS-GOALS-SUM / W-COUNT.
032700     COMPUTE RR-AVG-CONCEDED ROUNDED = RS-CONCEDED-SUM / W-COUNT.
032800     COMPUTE RR-AVG-XG       ROUNDED = RS-XG-SUM / W-COUNT.
032900     COMPUTE RR-AVG-POSS     ROUNDED = RS-POSS-SUM / W-COUNT.
033000 
033100 3210-ACCUM-WINDOW-ROW.
033200     ADD TR-GOALS-SCORED (W-SUB)   TO RS-GOALS-SUM.
033300     ADD TR-GOALS-CONCEDED (W-SUB) TO RS-CONCEDED-SUM.
033400     ADD TR-XG-FOR (W-SUB)         TO RS-XG-SUM.
033500     ADD TR-POSS-PCT (W-SUB)       TO RS-POSS-SUM.
033600 
033700 3300-PRINT-DETAIL.
033800     MOVE TR-ROUND (T-SUB)  TO D-ROUND.
033900     MOVE TR-POINTS (T-SUB) TO D-POINTS.
034000     MOVE CUM-POINTS       TO D-CUM-POINTS.
034100     MOVE RR-AVG-GOALS     TO D-AVG-GOALS.
034200     MOVE RR-AVG-CONCEDED  TO D-AVG-CONCEDED.
034300     MOVE RR-AVG-XG        TO D-AVG-XG.
034400     MOVE RR-AVG-POSS      TO D-AVG-POSS.
034500     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
034600 
034700 9000-READ.
034800     READ CLEAN-MATCH-IN
034900         AT END
035000             MOVE 'NO' TO MORE-RECS.
035100 
035200 9900-REPORT-HEADING.
035300     ADD 1 TO C-PCTR.
035400     MOVE C-PCTR TO H-PCTR.
035500     WRITE PRTLINE FROM HEAD-LINE-1 AFTER ADVANCING PAGE.
035600     WRITE PRTLINE FROM COLUMN-HEAD-LINE AFTER ADVANCING 2 LINES.
