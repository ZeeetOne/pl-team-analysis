000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.          CBLLGE07.
000300 AUTHOR.              ASHLEY LINDQUIST.
000400 INSTALLATION.        LINDQUIST DATA PROCESSING
000500                      DIVISION.
000600 DATE-WRITTEN.        09/02/88.
000700 DATE-COMPILED.       09/09/88.
000800 SECURITY.            COMPANY CONFIDENTIAL.
000900*--------------------------------------------------------------*
001000*                   CHANGE LOG / MAINTENANCE HISTORY            *
001100*--------------------------------------------------------------*
001200* DATE      BY    TICKET    DESCRIPTION
001300* --------  ----  --------  ------------------------------------
001400* 09/02/88  A.L.  REQ-0159  INITIAL RELEASE - MATCH COMPARISON,
001500*                          ONE ROUND
001600* 04/05/90  R.T.  REQ-0271  FALLS BACK TO TEAM LINE ONLY WHEN
001700*                          MIRROR MISSING
001800* 12/17/94  J.K.  REQ-0418  CORRECTED MIRROR SEARCH - OPPONENT KEY
001900*                          WAS REVERSED
002000* 07/08/98  S.K.  REQ-0512  Y2K - RUN-DATE BREAKDOWN EXPANDED TO
002100*                          FOUR DIGIT YEAR
002200* 02/11/99  D.W.  REQ-0533  NO-MIRROR BRANCH WAS PRINTING THE
002300*                          CAPTION ONLY AND
002400* 02/11/99  D.W.  REQ-0533  DROPPING THE TEAM'S OWN FIGURES -
002500*                          ADDED 3400-PRINT-
002600* 02/11/99  D.W.  REQ-0533  TEAM-ONLY SO THE REQ-0271 FALLBACK
002700*                          ACTUALLY PRINTS
002800* 02/11/99  D.W.  REQ-0533  THE TEAM LINE INSTEAD OF JUST THE
002900*                          MESSAGE
003000* 10/11/99  D.W.  REQ-0540  PAGE COUNTER, END-OF-FILE SWITCH AND
003100*                          TABLE SUBSCRIPT PULLED OUT TO
003200*                          STANDALONE 77-LEVELS PER SHOP STANDARD
003300*--------------------------------------------------------------*
003400****************************************************************
003500* MATCH COMPARISON FOR ONE TEAM, SEASON AND ROUND.  LOADS THE  *
003600* SEASON INTO A WORK TABLE, LOCATES THE TEAM'S RECORD FOR THE  *
003700* ROUND AND ITS MIRROR RECORD (SAME ROUND, TEAM AND OPPONENT   *
003800* REVERSED), AND PRINTS THE TWO SIDE BY SIDE.  WHEN NO MIRROR  *
003900* RECORD IS FOUND THE TEAM LINE ALONE IS PRINTED.              *
004000****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS NUMERIC-SCAN IS '0' THRU '9'
004600     UPSI-0 ON STATUS  IS DIAG-SWITCH-ON
004700            OFF STATUS IS DIAG-SWITCH-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT RUN-PARM       ASSIGN TO RUNPARM
005100         ORGANIZATION IS LINE SEQUENTIAL.
005200 
005300     SELECT CLEAN-MATCH-IN ASSIGN TO CLEANIN
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500 
005600     SELECT COMPRPT        ASSIGN TO COMPRPT
005700         ORGANIZATION IS RECORD SEQUENTIAL.
005800 
005900 DATA DIVISION.
006000 FILE SECTION.
006100 
006200 FD  RUN-PARM
006300     LABEL RECORD IS STANDARD
006400     RECORD CONTAINS 40 CHARACTERS
006500     DATA RECORD IS P-REC.
006600 
006700 01  P-REC.
006800     05  P-TEAM                  PIC X(25).
006900     05  P-SEASON                PIC X(09).
007000     05  P-ROUND                 PIC 9(02).
007100     05  FILLER                  PIC X(04).
007200 
007300 FD  CLEAN-MATCH-IN
007400     LABEL RECORD IS STANDARD
007500     RECORD CONTAINS 450 CHARACTERS
007600     DATA RECORD IS M-REC.
007700 
007800 01  M-REC.
007900     05  M-SEASON                 PIC X(09).
008000     05  M-ROUND                  PIC 9(02).
008100     05  M-MATCH-DATE             PIC X(30).
008200     05  M-TEAM                   PIC X(25).
008300     05  M-OPPONENT               PIC X(25).
008400     05  M-SIDE                   PIC X(04).
008500     05  M-MATCH-LABEL            PIC X(55).
008600     05  M-SCORE                  PIC X(07).
008700     05  M-POINTS                 PIC 9(01).
008800     05  M-GOALS-SCORED           PIC 9(02).
008900     05  M-GOALS-CONCEDED         PIC 9(02).
009000     05  M-BALL-POSSESSION        PIC X(06).
009100     05  M-XG                     PIC 9(02)V99.
009200     05  M-XG-OPEN-PLAY           PIC 9(02)V99.
009300     05  M-XG-SET-PLAY            PIC 9(02)V99.
009400     05  M-NON-PEN-XG             PIC 9(02)V99.
009500     05  M-XGOT                   PIC 9(02)V99.
009600     05  M-TOTAL-SHOTS            PIC 9(02).
009700     05  M-SHOTS-ON-TARGET        PIC 9(02).
009800     05  M-SHOTS-OFF-TARGET       PIC 9(02).
009900     05  M-BLOCKED-SHOTS          PIC 9(02).
010000     05  M-HIT-WOODWORK           PIC 9(02).
010100     05  M-SHOTS-INSIDE-BOX       PIC 9(02).
010200     05  M-SHOTS-OUTSIDE-BOX      PIC 9(02).
010300     05  M-BIG-CHANCES            PIC 9(02).
010400     05  M-BIG-CHANCES-MISSED     PIC 9(02).
010500     05  M-ACC-PASS-TXT           PIC X(12).
010600     05  M-PASSES                 PIC 9(04).
010700     05  M-OWN-HALF               PIC 9(04).
010800     05  M-OPP-HALF               PIC 9(04).
010900     05  M-ACC-LBALL-TXT          PIC X(12).
011000     05  M-ACC-CROSS-TXT          PIC X(12).
011100     05  M-THROWS                 PIC 9(02).
011200     05  M-TOUCH-OPP-BOX          PIC 9(03).
011300     05  M-CORNERS                PIC 9(02).
011400     05  M-OFFSIDES               PIC 9(02).
011500     05  M-FOULS                  PIC 9(02).
011600     05  M-YELLOW-CARDS           PIC 9(02).
011700     05  M-RED-CARDS              PIC 9(01).
011800     05  M-TACKLES                PIC 9(03).
011900     05  M-INTERCEPTIONS          PIC 9(03).
012000     05  M-BLOCKS                 PIC 9(02).
012100     05  M-CLEARANCES             PIC 9(03).
012200     05  M-KEEPER-SAVES           PIC 9(02).
012300     05  M-DUELS-WON-TXT          PIC X(12).
012400     05  M-GRD-DUELS-TXT          PIC X(12).
012500     05  M-AER-DUELS-TXT          PIC X(12).
012600     05  M-SUCC-DRIB-TXT          PIC X(12).
012700     05  M-POSS-PCT               PIC 9(03)V9.
012800     05  M-ACC-PASS-CNT           PIC 9(04).
012900     05  M-ACC-PASS-PCT           PIC V999.
013000     05  M-ACC-LBALL-CNT          PIC 9(04).
013100     05  M-ACC-LBALL-PCT          PIC V999.
013200     05  M-ACC-CROSS-CNT          PIC 9(04).
013300     05  M-ACC-CROSS-PCT          PIC V999.
013400     05  M-DUELS-WON-CNT          PIC 9(04).
013500     05  M-DUELS-WON-PCT          PIC V999.
013600     05  M-GRD-DUELS-CNT          PIC 9(04).
013700     05  M-GRD-DUELS-PCT          PIC V999.
013800     05  M-AER-DUELS-CNT          PIC 9(04).
013900     05  M-AER-DUELS-PCT          PIC V999.
014000     05  M-SUCC-DRIB-CNT          PIC 9(04).
014100     05  M-SUCC-DRIB-PCT          PIC V999.
014200     05  M-XG-DIFF                PIC S9(02)V99.
014300     05  M-SHOT-CONV-PCT          PIC 9(03)V9.
014400     05  M-SOT-PCT                PIC 9(03)V9.
014500     05  M-BIGCH-CONV-PCT         PIC 9(03)V9.
014600     05  M-INBOX-PCT              PIC 9(03)V9.
014700     05  M-WIN-FLAG               PIC 9(01).
014800     05  M-DRAW-FLAG              PIC 9(01).
014900     05  M-LOSS-FLAG              PIC 9(01).
015000     05  M-CS-FLAG                PIC 9(01).
015100     05  M-GOAL-DIFF              PIC S9(02).
015200     05  M-DEF-ACTIONS            PIC 9(03).
015300     05  M-OPP-HALF-PCT           PIC 9(03)V9.
015400     05  M-XG-OPEN-RATIO          PIC 9V999.
015500     05  M-XG-SET-RATIO           PIC 9V999.
015600     05  M-XG-PER-SHOT            PIC 9V999.
015700     05  M-WOODWORK-RATE          PIC 9(03)V9.
015800     05  M-BLOCKED-RATE           PIC 9(03)V9.
015900     05  M-OFFTGT-RATE            PIC 9(03)V9.
016000     05  M-POSS-CATEGORY          PIC X(01).
016100     05  FILLER                  PIC X(10).
016200 
016300 FD  COMPRPT
016400     LABEL RECORD IS OMITTED
016500     RECORD CONTAINS 132 CHARACTERS
016600     LINAGE IS 60 WITH FOOTING AT 55
016700     DATA RECORD IS PRTLINE.
016800 
016900 01  PRTLINE                     PIC X(132).
017000 
017100 WORKING-STORAGE SECTION.
017200 77  C-PCTR                      PIC 99      COMP VALUE 0.
017300 77  MORE-RECS                   PIC XXX     VALUE 'YES'.
017400 77  T-SUB                       PIC S9(04)  COMP VALUE 0.
017500 01  WORK-AREA.
017600     05  T-COUNT                 PIC S9(04)  COMP VALUE 0.
017700     05  T-TEAM-SUB              PIC S9(04)  COMP VALUE 0.
017800     05  T-MIRROR-SUB            PIC S9(04)  COMP VALUE 0.
017900 01  RUN-DATE-WORK.
018000     05  RUN-DATE-CC        PIC 99.
018100     05  RUN-DATE-YY        PIC 99.
018200     05  RUN-DATE-MM        PIC 99.
018300     05  RUN-DATE-DD        PIC 99.
018400 01  RUN-DATE-NUM REDEFINES RUN-DATE-WORK
018500                      PIC 9(08).
018600 
018700*----------------------------------------------------------------*
018800* SECOND REDEFINE: THE SEASON FILTER KEY.  THIRD REDEFINE IS    *
018900* THE MIRROR SEARCH KEY - TEAM AND OPPONENT REVERSED.            *
019000*----------------------------------------------------------------*
019100 01  M-SEASON-KEY                PIC X(09).
019200 
019300 01  MIRROR-KEY-WORK.
019400     05  MK-TEAM                 PIC X(25).
019500     05  MK-OPPONENT             PIC X(25).
019600     05  MK-ROUND                PIC 9(02).
019700 01  MIRROR-KEY REDEFINES MIRROR-KEY-WORK
019800                                 PIC X(52).
019900 
020000 01  COMP-TABLE.
020100     05  COMP-ROW OCCURS 40 TIMES.
020200         10  CR-TEAM             PIC X(25).
020300         10  CR-OPPONENT         PIC X(25).
020400         10  CR-ROUND            PIC 9(02)   COMP.
020500         10  CR-SCORE            PIC X(07).
020600         10  CR-GOALS-SCORED     PIC 9(02)   COMP.
020700         10  CR-XG               PIC 9(02)V99 COMP-3.
020800         10  CR-POSS-PCT         PIC 9(03)V9 COMP-3.
020900         10  CR-TOTAL-SHOTS      PIC 9(02)   COMP.
021000         10  CR-SHOTS-ON-TARGET  PIC 9(02)   COMP.
021100         10  CR-BIG-CHANCES      PIC 9(02)   COMP.
021200         10  CR-PASSES           PIC 9(04)   COMP.
021300         10  CR-TACKLES          PIC 9(03)   COMP.
021400         10  CR-CORNERS          PIC 9(02)   COMP.
021500 
021600 01  HEAD-LINE-1.
021700     05  FILLER                  PIC X(10) VALUE 'MATCH CMP '.
021800     05  H-TEAM                  PIC X(25).
021900     05  FILLER                  PIC X(03) VALUE SPACES.
022000     05  H-SCORE                 PIC X(07).
022100     05  FILLER                  PIC X(03) VALUE SPACES.
022200     05  H-OPPONENT              PIC X(25).
022300     05  FILLER                  PIC X(47) VALUE SPACES.
022400     05  FILLER                  PIC X(06) VALUE 'PAGE: '.
022500     05  H-PCTR                  PIC Z9.
022600 
022700 01  DETAIL-LINE.
022800     05  D-TEAM-VALUE            PIC Z(07)9.
022900     05  FILLER                  PIC X(03) VALUE SPACES.
023000     05  D-STAT-NAME             PIC X(20).
023100     05  FILLER                  PIC X(03) VALUE SPACES.
023200     05  D-OPP-VALUE             PIC Z(07)9.
023300     05  FILLER                  PIC X(90) VALUE SPACES.
023400 
023500 01  DETAIL-LINE-DEC REDEFINES DETAIL-LINE.
023600     05  DD-TEAM-VALUE           PIC Z(06)9.99.
023700     05  FILLER                  PIC X(03).
023800     05  DD-STAT-NAME            PIC X(20).
023900     05  FILLER                  PIC X(03).
024000     05  DD-OPP-VALUE            PIC Z(06)9.99.
024100     05  FILLER                  PIC X(86).
024200 
024300 01  NO-MIRROR-LINE.
024400     05  FILLER                  PIC X(54) VALUE
024500         'NO MIRROR RECORD FOUND - TEAM LINE ONLY BELOW'.
024600     05  FILLER                  PIC X(78) VALUE SPACES.
024700 
024800 PROCEDURE DIVISION.
024900 
025000 0000-CBLLGE07.
025100     PERFORM 1000-INIT.
025200     PERFORM 2000-MAINLINE
025300         UNTIL MORE-RECS = 'NO'.
025400     PERFORM 3000-CLOSING.
025500     STOP RUN.
025600 
025700 1000-INIT.
025800     MOVE FUNCTION CURRENT-DATE TO RUN-DATE-WORK.
025900     OPEN INPUT  RUN-PARM.
026000     READ RUN-PARM.
026100     CLOSE RUN-PARM.
026200     MOVE P-SEASON TO M-SEASON-KEY.
026300     OPEN INPUT  CLEAN-MATCH-IN.
026400     OPEN OUTPUT COMPRPT.
026500     PERFORM 9000-READ.
026600 
026700 2000-MAINLINE.
026800     IF M-SEASON = M-SEASON-KEY
026900         PERFORM 2100-LOAD-ROW
027000     END-IF.
027100     PERFORM 9000-READ.
027200 
027300 2100-LOAD-ROW.
027400     IF T-COUNT < 40
027500         ADD 1 TO T-COUNT
027600         MOVE M-TEAM            TO CR-TEAM (T-COUNT)
027700         MOVE M-OPPONENT        TO CR-OPPONENT (T-COUNT)
027800         MOVE M-ROUND           TO CR-ROUND (T-COUNT)
027900         MOVE M-SCORE           TO CR-SCORE (T-COUNT)
028000         MOVE M-GOALS-SCORED    TO CR-GOALS-SCORED (T-COUNT)
028100         MOVE M-XG              TO CR-XG (T-COUNT)
028200         MOVE M-POSS-PCT        TO CR-POSS-PCT (T-COUNT)
028300         MOVE M-TOTAL-SHOTS     TO CR-TOTAL-SHOTS (T-COUNT)
028400         MOVE M-SHOTS-ON-TARGET TO CR-SHOTS-ON-TARGET (T-COUNT)
028500         MOVE M-BIG-CHANCES     TO CR-BIG-CHANCES (T-COUNT)
028600         MOVE M-PASSES          TO CR-PASSES (T-COUNT)
028700         MOVE M-TACKLES         TO CR-TACKLES (T-COUNT)
028800         MOVE M-CORNERS         TO CR-CORNERS (T-COUNT)
028900     END-IF.
029000 
029100 3000-CLOSING.
029200     MOVE ZERO TO T-TEAM-SUB.
029300     MOVE ZERO TO T-MIRROR-SUB.
029400     PERFORM 3100-FIND-TEAM-ROW
029500         VARYING T-SUB FROM 1 BY 1
029600         UNTIL T-SUB > T-COUNT.
029700     IF T-TEAM-SUB NOT = ZERO
029800         PERFORM 3200-FIND-MIRROR-ROW
029900             VARYING T-SUB FROM 1 BY 1
030000             UNTIL T-SUB > T-COUNT
030100         PERFORM 9900-REPORT-HEADING
030200         IF T-MIRROR-SUB NOT = ZERO
030300             PERFORM 3300-PRINT-COMPARISON
030400         ELSE
030500             WRITE PRTLINE FROM NO-MIRROR-LINE
030600                 AFTER ADVANCING 1 LINE
030700             PERFORM 3400-PRINT-TEAM-ONLY
030800         END-IF
030900     END-IF.
031000     CLOSE CLEAN-MATCH-IN.
031100     CLOSE COMPRPT.
031200 
031300 3100-FIND-TEAM-ROW.
031400     IF T-TEAM-SUB = ZERO
031500         IF CR-TEAM (T-SUB) = P-TEAM
031600             AND CR-ROUND (T-SUB) = P-ROUND
031700             MOVE T-SUB TO T-TEAM-SUB
031800         END-IF
031900     END-IF.
032000 
032100 3200-FIND-MIRROR-ROW.
032200     IF T-MIRROR-SUB = ZERO
032300         IF CR-TEAM (T-SUB)     = CR-OPPONENT (T-TEAM-SUB)
032400             AND CR-OPPONENT (T-SUB) = CR-TEAM (T-TEAM-SUB)
032500             AND CR-ROUND (T-SUB)    = CR-ROUND (T-TEAM-SUB)
032600             MOVE T-SUB TO T-MIRROR-SUB
032700         END-IF
032800     END-IF.
032900 
033000 3300-PRINT-COMPARISON.
033100     MOVE 'GOALS'           TO D-STAT-NAME.
033200     MOVE CR-GOALS-SCORED (T-TEAM-SUB)   TO D-TEAM-VALUE.
033300     MOVE CR-GOALS-SCORED (T-MIRROR-SUB) TO D-OPP-VALUE.
033400     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 2 LINES.
033500     MOVE 'XG'              TO DD-STAT-NAME.
033600     MOVE CR-XG (T-TEAM-SUB)             TO DD-TEAM-VALUE.
033700     MOVE CR-XG (T-MIRROR-SUB)           TO DD-OPP-VALUE.
033800     WRITE PRTLINE FROM DETAIL-LINE-DEC AFTER ADVANCING 1 LINE.
033900     MOVE 'POSSESSION PCT'  TO D-STAT-NAME.
034000     MOVE CR-POSS-PCT (T-TEAM-SUB)        TO D-TEAM-VALUE.
034100     MOVE CR-POSS-PCT (T-MIRROR-SUB)      TO D-OPP-VALUE.
034200     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
034300     MOVE 'TOTAL SHOTS'     TO D-STAT-NAME.
034400     MOVE CR-TOTAL-SHOTS (T-TEAM-SUB)     TO D-TEAM-VALUE.
034500     MOVE CR-TOTAL-SHOTS (T-MIRROR-SUB)   TO D-OPP-VALUE.
034600     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
034700     MOVE 'SHOTS ON TARGET' TO D-STAT-NAME.
034800     MOVE CR-SHOTS-ON-TARGET (T-TEAM-SUB)   TO D-TEAM-VALUE.
034900     MOVE CR-SHOTS-ON-TARGET (T-MIRROR-SUB) TO D-OPP-VALUE.
035000     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
035100     MOVE 'BIG CHANCES'     TO D-STAT-NAME.
035200     MOVE CR-BIG-CHANCES (T-TEAM-SUB)     TO D-TEAM-VALUE.
035300     MOVE CR-BIG-CHANCES (T-MIRROR-SUB)   TO D-OPP-VALUE.
035400     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
035500     MOVE 'PASSES'          TO D-STAT-NAME.
035600     MOVE CR-PASSES (T-TEAM-SUB)          TO D-TEAM-VALUE.
035700     MOVE CR-PASSES (T-MIRROR-SUB)        TO D-OPP-VALUE.
035800     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
035900     MOVE 'TACKLES'         TO D-STAT-NAME.
036000     MOVE CR-TACKLES (T-TEAM-SUB)         TO D-TEAM-VALUE.
036100     MOVE CR-TACKLES (T-MIRROR-SUB)       TO D-OPP-VALUE.
036200     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
036300     MOVE 'CORNERS'         TO D-STAT-NAME.
036400     MOVE CR-CORNERS (T-TEAM-SUB)         TO D-TEAM-VALUE.
036500     MOVE CR-CORNERS (T-MIRROR-SUB)       TO D-OPP-VALUE.
036600     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
036700 
036800 3400-PRINT-TEAM-ONLY.
036900     MOVE SPACES TO D-OPP-VALUE.
037000     MOVE 'GOALS'           TO D-STAT-NAME.
037100     MOVE CR-GOALS-SCORED (T-TEAM-SUB)    TO D-TEAM-VALUE.
037200     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 2 LINES.
037300     MOVE SPACES TO DD-OPP-VALUE.
037400     MOVE 'XG'              TO DD-STAT-NAME.
037500     MOVE CR-XG (T-TEAM-SUB)              TO DD-TEAM-VALUE.
037600     WRITE PRTLINE FROM DETAIL-LINE-DEC AFTER ADVANCING 1 LINE.
037700     MOVE SPACES TO D-OPP-VALUE.
037800     MOVE 'POSSESSION PCT'  TO D-STAT-NAME.
037900     MOVE CR-POSS-PCT (T-TEAM-SUB)        TO D-TEAM-VALUE.
038000     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
038100     MOVE SPACES TO D-OPP-VALUE.
038200     MOVE 'TOTAL SHOTS'     TO D-STAT-NAME.
038300     MOVE CR-TOTAL-SHOTS (T-TEAM-SUB)     TO D-TEAM-VALUE.
038400     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
038500     MOVE SPACES TO D-OPP-VALUE.
038600     MOVE 'SHOTS ON TARGET' TO D-STAT-NAME.
038700     MOVE CR-SHOTS-ON-TARGET (T-TEAM-SUB) TO D-TEAM-VALUE.
038800     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
038900     MOVE SPACES TO D-OPP-VALUE.
039000     MOVE 'BIG CHANCES'     TO D-STAT-NAME.
039100     MOVE CR-BIG-CHANCES (T-TEAM-SUB)     TO D-TEAM-VALUE.
039200     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
039300     MOVE SPACES TO D-OPP-VALUE.
039400     MOVE 'PASSES'          TO D-STAT-NAME.
039500     MOVE CR-PASSES (T-TEAM-SUB)          TO D-TEAM-VALUE.
039600     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
039700     MOVE SPACES TO D-OPP-VALUE.
039800     MOVE 'TACKLES'         TO D-STAT-NAME.
039900     MOVE CR-TACKLES (T-TEAM-SUB)         TO D-TEAM-VALUE.
040000     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
040100     MOVE SPACES TO D-OPP-VALUE.
040200     MOVE 'CORNERS'         TO D-STAT-NAME.
040300     MOVE CR-CORNERS (T-TEAM-SUB)         TO D-TEAM-VALUE.
040400     WRITE PRTLINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
040500 
040600 9000-READ.
040700     READ CLEAN-MATCH-IN
040800         AT END
040900             MOVE 'NO' TO MORE-RECS.
041000 
041100 9900-REPORT-HEADING.
041200     ADD 1 TO C-PCTR.
041300     MOVE C-PCTR TO H-PCTR.
041400     MOVE CR-TEAM (T-TEAM-SUB)     TO H-TEAM.
041500     MOVE CR-SCORE (T-TEAM-SUB)    TO H-SCORE.
041600     MOVE CR-OPPONENT (T-TEAM-SUB) TO H-OPPONENT.
041700     WRITE PRTLINE FROM HEAD-LINE-1 AFTER ADVANCING PAGE.
